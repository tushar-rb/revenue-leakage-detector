000010******************************************************************
000020* COPYBOOK          : CPBILLNG                                   *
000030*         LAYOUT REGISTRO DE FACTURACION (ARCHIVO BILLFILE)      *
000040*         LARGO FISICO = 130 BYTES (88 DE DATO + 42 DE RESERVA)  *
000050*         AGRUPADO POR CNT-ID; SE ACUMULA POR CONTRATO EN EL     *
000060*         PASO DATAPREP ANTES DE ESCRIBIR EL JOINFILE.           *
000070******************************************************************
000080 01  BIL-RECORD.
000090     03  BIL-ID                   PIC X(12).
000100     03  BIL-CUST-ID              PIC X(10).
000110     03  BIL-CNT-ID               PIC X(11).
000120*     MES DE FACTURACION, FORMATO AAAAMM
000130     03  BIL-MONTH                PIC X(06).
000140*     CARGO BASE (ABONO) FACTURADO
000150     03  BIL-BASE-CHARGE          PIC S9(7)V99 COMP-3.
000160*     CANTIDAD DE CONSUMO SOBRE LA QUE SE FACTURO
000170     03  BIL-USAGE-AMOUNT         PIC S9(7)V99 COMP-3.
000180*     CARGO POR EXCEDENTE FACTURADO
000190     03  BIL-OVERAGE-CHARGE       PIC S9(7)V99 COMP-3.
000200*     TOTAL FACTURADO; PUEDE LLEGAR NEGATIVO EN DATOS SUCIOS
000210     03  BIL-TOTAL-AMOUNT         PIC S9(7)V99 COMP-3.
000220*     TARIFA REALMENTE APLICADA POR EL SISTEMA DE FACTURACION
000230     03  BIL-RATE-APPLIED         PIC S9(5)V99 COMP-3.
000240*     VALORES: PAID / PENDING / OVERDUE (BLANCO => UNKNOWN)
000250     03  BIL-STATUS               PIC X(08).
000260*     MARCA DE ERROR DEL SISTEMA DE FACTURACION, PUEDE VENIR:
000270*     ESPACIOS, MISSING_CHARGE, INCORRECT_RATE, USAGE_MISMATCH,
000280*     DUPLICATE_ENTRY
000290     03  BIL-ERROR-TYPE           PIC X(16).
000300*     'Y' SI EL SISTEMA DE FACTURACION DETECTO ERROR DE TARIFA
000310     03  BIL-RATE-ERROR           PIC X(01).
000320*     RESERVA PARA CAMPOS FUTUROS DE LA FACTURA
000330     03  FILLER                   PIC X(42)    VALUE SPACES.
