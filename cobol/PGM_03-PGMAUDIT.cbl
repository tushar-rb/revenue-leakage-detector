000010 IDENTIFICATION DIVISION.                                      AUDT0001
000020 PROGRAM-ID. PGMAUDIT.                                         AUDT0001
000030 AUTHOR. J. VILLAGRAN.                                         AUDT0001
000040 INSTALLATION. GERENCIA DE SISTEMAS - DPTO FACTURACION.        AUDT0001
000050 DATE-WRITTEN. 20/01/1990.                                     AUDT0001
000060 DATE-COMPILED.                                                AUDT0001
000070 SECURITY. CONFIDENCIAL - USO INTERNO DE LA EMPRESA.           AUDT0001
000080*****************************************************************
000090*    PGMAUDIT  -  DETECCION DE FUGA DE INGRESOS                 *
000100*                                                                *
000110*    LEE EL ARCHIVO UNIFICADO (JOINFILE) GENERADO POR PGMDPREP  *
000120*    Y APLICA, EN ORDEN FIJO, LAS CUATRO REGLAS DE DETECCION:    *
000130*                                                                *
000140*      1) CARGOS FALTANTES           (3100-DET-FALTANTES)        *
000150*      2) TARIFAS INCORRECTAS        (3200-DET-TARIFAS)          *
000160*      3) DESVIOS DE CONSUMO         (3300-DET-CONSUMO)          *
000170*      4) FACTURAS DUPLICADAS        (3400-DET-DUPLICADOS)       *
000180*                                                                *
000190*    UN MISMO CONTRATO PUEDE GENERAR MAS DE UNA DETECCION.  SE   *
000200*    GRABA EN DETFILE SOLO CUANDO LA CONFIANZA CALCULADA ES      *
000210*    MAYOR O IGUAL A 0,70 (LAS DUPLICADAS SIEMPRE SE GRABAN,     *
000220*    CONFIANZA FIJA 0,90).  LOS ACUMULADORES DE WS-CP-STATS SE   *
000230*    ACTUALIZAN A MEDIDA QUE SE GRABA CADA DETECCION PARA QUE    *
000240*    PGMSUMRY PUEDA IMPRIMIR EL RESUMEN SIN RELEER DETFILE.      *
000250*****************************************************************
000260*                     REGISTRO DE MODIFICACIONES                *
000270*-----------------------------------------------------------   *
000280* FECHA       AUTOR          TICKET     DESCRIPCION            *
000290*-----------------------------------------------------------   *
000300* 20/01/1990  J.VILLAGRAN    CAF-0003   VERSION INICIAL: SOLO  CR00003
000310*                            REGLA DE CARGOS FALTANTES.         CR00003
000320* 11/06/1990  J.VILLAGRAN    CAF-0019   SE AGREGA REGLA DE     CR00019
000330*                            TARIFAS INCORRECTAS.               CR00019
000340* 30/01/1991  R.ESPINOZA     CAF-0029   SE AGREGA REGLA DE     CR00029
000350*                            DESVIOS DE CONSUMO (SOLO PARA     CR00029
000360*                            CONTRATOS CON USAGE-BASED = Y).    CR00029
000370* 22/05/1991  M.TORRES       CAF-0039   SE AGREGA REGLA DE     CR00039
000380*                            FACTURAS DUPLICADAS (SIN FILTRO   CR00039
000390*                            DE CONFIANZA, SIEMPRE SE GRABA).  CR00039
000400* 19/11/1993  J.VILLAGRAN    CAF-0054   SE AGREGAN LOS         CR00054
000410*                            ACUMULADORES POR SEVERIDAD Y POR  CR00054
000420*                            TIPO EN WS-CP-STATS.              CR00054
000430* 30/09/1998  A.BRIZUELA     Y2K-0005   REVISION Y2K: SIN       Y2K0005
000440*                            IMPACTO, ESTE PROGRAMA NO MANEJA  Y2K0005
000450*                            FECHAS DE CALENDARIO.              Y2K0005
000460* 11/04/2003  S.QUIROGA      CAF-0093   SE CORRIGE EL TOPE DE  CR00093
000470*                            SEVERIDAD CRITICA DE LA REGLA DE  CR00093
000480*                            TARIFAS (ANTES QUEDABA EN ALTA).  CR00093
000490*                                                                *
000500*****************************************************************
000510*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     CLASS CLASE-NUMERICA IS '0' THRU '9'
000580     UPSI-0 IS WS-SWITCH-REPROCESO.
000590
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620
000630     SELECT JOINFILE ASSIGN TO DDJOINF
000640     FILE STATUS IS FS-JOINF.
000650
000660     SELECT DETFILE  ASSIGN TO DDDETEF
000670     FILE STATUS IS FS-DETEF.
000680
000690*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000700 DATA DIVISION.
000710 FILE SECTION.
000720
000730 FD  JOINFILE
000740     BLOCK CONTAINS 0 RECORDS
000750     RECORDING MODE IS F.
000760     COPY PGM_02-CP-JOINED.
000770
000780 FD  DETFILE
000790     BLOCK CONTAINS 0 RECORDS
000800     RECORDING MODE IS F.
000810     COPY PGM_03-CP-DETECT.
000820
000830 WORKING-STORAGE SECTION.
000840*=======================*
000850
000860*----------- ARCHIVOS - FILE STATUS -----------------------------
000870 77  FS-JOINF                PIC XX        VALUE SPACES.
000880 77  FS-DETEF                PIC XX        VALUE SPACES.
000890
000900*----------- SWITCH DE FIN DE LECTURA ----------------------------
000910 77  WS-STATUS-FIN           PIC X         VALUE 'N'.
000920     88  WS-FIN-LECTURA                 VALUE 'Y'.
000930     88  WS-NO-FIN-LECTURA              VALUE 'N'.
000940
000950*----------- AREA DE TRABAJO DE CADA DETECTOR --------------------
000960 01  WS-DETECTOR-TRABAJO.
000970     03  WS-DET-PERDIDA       PIC S9(9)V99 COMP-3 VALUE ZERO.
000980     03  WS-DET-CONFIANZA     PIC S9V99    COMP-3 VALUE ZERO.
000990     03  WS-DET-SEVERIDAD     PIC X(08)    VALUE SPACES.
001000     03  FILLER               PIC X(10)    VALUE SPACES.
001010
001020*----------- CAMPOS DE CALCULO DE LOS DETECTORES (77-COMP-3) -----
001030 77  WS-EXPECTED-RATE         PIC S9(5)V99 COMP-3 VALUE ZERO.
001040 77  WS-RATE-VARIANCE         PIC S9(5)V99 COMP-3 VALUE ZERO.
001050 77  WS-RATE-VAR-PCT          PIC S9(5)V99 COMP-3 VALUE ZERO.
001060 77  WS-OVG-VARIANCE          PIC S9(9)V99 COMP-3 VALUE ZERO.
001070 77  WS-OVG-VAR-ABS           PIC S9(9)V99 COMP-3 VALUE ZERO.
001080 77  WS-USAGE-VAR-PCT         PIC S9(5)V99 COMP-3 VALUE ZERO.
001090 77  WS-BILL-COUNT-MIN1       PIC S9(5)    COMP   VALUE ZERO.
001100
001110*----------- DESCRIPCION ARMADA PARA LA DETECCION (REDEFINES) ----
001120 01  WS-DESCRIPCION-LARGA.
001130     03  WS-DESC-ROTULO       PIC X(20)    VALUE SPACES.
001140     03  WS-DESC-IMPORTE      PIC X(20)    VALUE SPACES.
001150     03  WS-DESC-RESTO        PIC X(40)    VALUE SPACES.
001160
001170 01  WS-DESCRIPCION-PLANA REDEFINES WS-DESCRIPCION-LARGA
001180                               PIC X(80).
001190
001200*----------- IMPORTE EDITADO PARA ARMAR LA DESCRIPCION -----------
001210 77  WS-IMPORTE-EDITADO       PIC ----,---,--9.99.
001220
001230*----------- FECHA DE CORRIDA Y VISTAS ALTERNAS (REDEFINES) -------
001240 01  WS-FECHA-CORRIDA.
001250     03  WS-FC-AAAA           PIC 9(04).
001260     03  WS-FC-MM             PIC 9(02).
001270     03  WS-FC-DD             PIC 9(02).
001280     03  FILLER               PIC X(02)    VALUE SPACES.
001290
001300 01  WS-FECHA-CORRIDA-NUM REDEFINES WS-FECHA-CORRIDA
001310                                PIC 9(10).
001315
001316 01  WS-FECHA-CORRIDA-JUL REDEFINES WS-FECHA-CORRIDA.
001317     03  WS-FC-JUL-AAAA       PIC 9(04).
001318     03  WS-FC-JUL-RESTO      PIC X(06).
001320
001330*----------- SWITCH DE REPROCESO (UPSI) ---------------------------
001340 01  WS-SWITCH-REPROCESO      PIC X.
001350     88  WS-HAY-REPROCESO            VALUE '1'.
001360     88  WS-SIN-REPROCESO            VALUE '0'.
001370
001380*-------------------------------------------------------------------
001390 LINKAGE SECTION.
001400*================*
001410     COPY PGM_01-CP-STATS.
001420
001430*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001440 PROCEDURE DIVISION USING WS-CP-STATS.
001450
001460 MAIN-PROGRAM-I.
001470
001480     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
001490     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001500        UNTIL WS-FIN-LECTURA.
001510     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001520
001530 MAIN-PROGRAM-F. GOBACK.
001540
001550*---------------------------------------------------------------
001560 1000-INICIO-I.
001570
001580     MOVE ZERO TO RETURN-CODE.
001590     ACCEPT WS-FECHA-CORRIDA FROM DATE.
001600     SET WS-NO-FIN-LECTURA TO TRUE.
001610
001620     OPEN INPUT  JOINFILE.
001630     IF FS-JOINF NOT EQUAL '00'
001640        DISPLAY '* ERROR EN OPEN JOINFILE = ' FS-JOINF
001650        MOVE 9999 TO RETURN-CODE
001660        SET WS-FIN-LECTURA TO TRUE
001670     END-IF.
001680
001685     OPEN OUTPUT DETFILE.
001687     IF FS-DETEF NOT EQUAL '00'
001688        DISPLAY '* ERROR EN OPEN DETFILE = ' FS-DETEF
001689        MOVE 9999 TO RETURN-CODE
001690        SET WS-FIN-LECTURA TO TRUE
001691     END-IF.
001700
001710 1000-INICIO-F. EXIT.
001720
001730*---------------------------------------------------------------
001740 2000-PROCESO-I.
001750
001760     PERFORM 2100-LEER-JOINFILE-I THRU 2100-LEER-JOINFILE-F.
001770
001780     IF NOT WS-FIN-LECTURA
001790        ADD 1 TO ST-REGS-ANALIZADOS
001800        PERFORM 3100-DET-FALTANTES-I THRU 3100-DET-FALTANTES-F
001810        PERFORM 3200-DET-TARIFAS-I   THRU 3200-DET-TARIFAS-F
001820        IF JN-USAGE-BASED EQUAL 'Y'
001830           PERFORM 3300-DET-CONSUMO-I THRU 3300-DET-CONSUMO-F
001840        END-IF
001850        IF JN-HAS-DUP-ERROR EQUAL 'Y'
001860           PERFORM 3400-DET-DUPLICADOS-I THRU 3400-DET-DUPLICADOS-F
001870        END-IF
001880     END-IF.
001890
001900 2000-PROCESO-F. EXIT.
001910
001920 2100-LEER-JOINFILE-I.
001930
001940     READ JOINFILE INTO JN-RECORD.
001950
001960     EVALUATE FS-JOINF
001970        WHEN '00'
001980           CONTINUE
001990        WHEN '10'
002000           SET WS-FIN-LECTURA TO TRUE
002010        WHEN OTHER
002020           DISPLAY '* ERROR EN LECTURA JOINFILE : ' FS-JOINF
002030           MOVE 9999 TO RETURN-CODE
002040           SET WS-FIN-LECTURA TO TRUE
002050     END-EVALUATE.
002060
002070 2100-LEER-JOINFILE-F. EXIT.
002080
002090*----  DETECTOR 1: CARGOS FALTANTES -------------------------------
002100*    CANDIDATO CUANDO TOTAL-BILLED = 0 O BILL-COUNT = 0.
002110 3100-DET-FALTANTES-I.
002120
002130     IF JN-TOTAL-BILLED EQUAL ZERO OR JN-BILL-COUNT EQUAL ZERO
002140
002150        MOVE 1 TO WS-BILL-COUNT-MIN1
002160        IF JN-BILL-COUNT GREATER 1
002170           MOVE JN-BILL-COUNT TO WS-BILL-COUNT-MIN1
002180        END-IF
002190
002200        COMPUTE WS-DET-PERDIDA ROUNDED =
002210           JN-CONTRACTED-RATE * WS-BILL-COUNT-MIN1 - JN-TOTAL-BILLED
002220
002230        MOVE 0.50 TO WS-DET-CONFIANZA
002240        IF JN-CUST-STATUS EQUAL 'Active'
002250           ADD 0.20 TO WS-DET-CONFIANZA
002260        END-IF
002270        IF JN-TOTAL-USAGE GREATER ZERO
002280           ADD 0.20 TO WS-DET-CONFIANZA
002290        END-IF
002300        IF JN-BILL-COUNT EQUAL ZERO
002310           ADD 0.30 TO WS-DET-CONFIANZA
002320        END-IF
002330        IF WS-DET-CONFIANZA GREATER 1.00
002340           MOVE 1.00 TO WS-DET-CONFIANZA
002350        END-IF
002360
002370        IF WS-DET-CONFIANZA NOT LESS 0.70
002380           IF WS-DET-PERDIDA LESS ZERO
002390              MOVE 'LOW     ' TO WS-DET-SEVERIDAD
002400           ELSE
002410              IF WS-DET-PERDIDA LESS 100
002420                 MOVE 'LOW     ' TO WS-DET-SEVERIDAD
002430              ELSE
002440                 IF WS-DET-PERDIDA LESS 1000
002450                    MOVE 'MEDIUM  ' TO WS-DET-SEVERIDAD
002460                 ELSE
002470                    IF WS-DET-PERDIDA LESS 5000
002480                       MOVE 'HIGH    ' TO WS-DET-SEVERIDAD
002490                    ELSE
002500                       MOVE 'CRITICAL' TO WS-DET-SEVERIDAD
002510                    END-IF
002520                 END-IF
002530              END-IF
002540           END-IF
002545           INITIALIZE DET-RECORD
002550           MOVE 'MISSING_CHARGES ' TO DET-TYPE
002560           STRING 'MISS-' JN-CNT-ID DELIMITED BY SIZE INTO DET-ID
002570           MOVE 'Cargo base sin facturar o sin facturas en el mes'
002580                TO WS-DESC-ROTULO
002590           PERFORM 3900-GRABAR-DETECCION-I THRU 3900-GRABAR-DETECCION-F
002600        END-IF
002610     END-IF.
002620
002630 3100-DET-FALTANTES-F. EXIT.
002640
002650*----  DETECTOR 2: TARIFAS INCORRECTAS -----------------------------
002660 3200-DET-TARIFAS-I.
002670
002680     COMPUTE WS-EXPECTED-RATE ROUNDED =
002690        JN-BASE-RATE * JN-TIER-MULT.
002700
002710     COMPUTE WS-RATE-VARIANCE ROUNDED =
002720        WS-EXPECTED-RATE - JN-AVG-BILL-AMT.
002730     IF WS-RATE-VARIANCE LESS ZERO
002740        MULTIPLY WS-RATE-VARIANCE BY -1 GIVING WS-RATE-VARIANCE
002750     END-IF.
002760
002770     IF WS-EXPECTED-RATE GREATER ZERO
002780        COMPUTE WS-RATE-VAR-PCT ROUNDED =
002790           (WS-RATE-VARIANCE / WS-EXPECTED-RATE) * 100
002800     ELSE
002810        MOVE ZERO TO WS-RATE-VAR-PCT
002820     END-IF.
002830
002840     IF WS-RATE-VAR-PCT GREATER 5 AND WS-RATE-VARIANCE GREATER 10
002850
002860        MOVE 1 TO WS-BILL-COUNT-MIN1
002870        IF JN-BILL-COUNT GREATER 1
002880           MOVE JN-BILL-COUNT TO WS-BILL-COUNT-MIN1
002890        END-IF
002900
002910        COMPUTE WS-DET-PERDIDA ROUNDED =
002920           WS-RATE-VARIANCE * WS-BILL-COUNT-MIN1.
002930
002940        MOVE 0.60 TO WS-DET-CONFIANZA
002950        IF JN-HAS-RATE-ERROR EQUAL 'Y'
002960           ADD 0.30 TO WS-DET-CONFIANZA
002970        END-IF
002980        IF WS-RATE-VAR-PCT GREATER 20
002990           ADD 0.10 TO WS-DET-CONFIANZA
003000        END-IF
003010        IF WS-DET-CONFIANZA GREATER 1.00
003020           MOVE 1.00 TO WS-DET-CONFIANZA
003030        END-IF
003040
003050        IF WS-DET-CONFIANZA NOT LESS 0.70
003060           IF WS-DET-PERDIDA LESS 50
003070              MOVE 'LOW     ' TO WS-DET-SEVERIDAD
003080           ELSE
003090              IF WS-DET-PERDIDA LESS 500
003100                 MOVE 'MEDIUM  ' TO WS-DET-SEVERIDAD
003110              ELSE
003120                 IF WS-DET-PERDIDA LESS 2000
003130                    MOVE 'HIGH    ' TO WS-DET-SEVERIDAD
003140                 ELSE
003150                    MOVE 'CRITICAL' TO WS-DET-SEVERIDAD
003160                 END-IF
003170              END-IF
003180           END-IF
003185           INITIALIZE DET-RECORD
003190           MOVE 'INCORRECT_RATES ' TO DET-TYPE
003200           STRING 'RATE-' JN-CNT-ID DELIMITED BY SIZE INTO DET-ID
003210           MOVE 'Tarifa promedio facturada distinta de la tarifa'
003220                TO WS-DESC-ROTULO
003230           PERFORM 3900-GRABAR-DETECCION-I THRU 3900-GRABAR-DETECCION-F
003240        END-IF
003250     END-IF.
003260
003270 3200-DET-TARIFAS-F. EXIT.
003280
003290*----  DETECTOR 3: DESVIOS DE CONSUMO (SOLO USAGE-BASED = Y) -------
003300 3300-DET-CONSUMO-I.
003310
003320     COMPUTE WS-OVG-VARIANCE ROUNDED =
003330        JN-EXP-OVG-REV - JN-OVERAGE-CHARGE.
003340
003350     MOVE WS-OVG-VARIANCE TO WS-OVG-VAR-ABS.
003360     IF WS-OVG-VAR-ABS LESS ZERO
003370        MULTIPLY WS-OVG-VAR-ABS BY -1 GIVING WS-OVG-VAR-ABS
003380     END-IF.
003390
003400     IF JN-EXP-OVG-REV GREATER ZERO
003410        COMPUTE WS-USAGE-VAR-PCT ROUNDED =
003420           (WS-OVG-VAR-ABS / JN-EXP-OVG-REV) * 100
003430     ELSE
003440        MOVE ZERO TO WS-USAGE-VAR-PCT
003450     END-IF.
003460
003470     IF WS-USAGE-VAR-PCT GREATER 15 AND WS-OVG-VAR-ABS GREATER 5
003480
003490        MOVE WS-OVG-VAR-ABS TO WS-DET-PERDIDA.
003500
003510        MOVE 0.60 TO WS-DET-CONFIANZA
003520        IF WS-USAGE-VAR-PCT GREATER 50
003530           ADD 0.20 TO WS-DET-CONFIANZA
003540        END-IF
003550        IF JN-TOTAL-USAGE GREATER JN-INCLUDED-USAGE
003560           ADD 0.10 TO WS-DET-CONFIANZA
003570        END-IF
003580        IF WS-DET-CONFIANZA GREATER 1.00
003590           MOVE 1.00 TO WS-DET-CONFIANZA
003600        END-IF
003610
003620        IF WS-DET-CONFIANZA NOT LESS 0.70
003630           IF WS-DET-PERDIDA LESS 25
003640              MOVE 'LOW     ' TO WS-DET-SEVERIDAD
003650           ELSE
003660              IF WS-DET-PERDIDA LESS 200
003670                 MOVE 'MEDIUM  ' TO WS-DET-SEVERIDAD
003680              ELSE
003690                 IF WS-DET-PERDIDA LESS 1000
003700                    MOVE 'HIGH    ' TO WS-DET-SEVERIDAD
003710                 ELSE
003720                    MOVE 'CRITICAL' TO WS-DET-SEVERIDAD
003730                 END-IF
003740              END-IF
003750           END-IF
003755           INITIALIZE DET-RECORD
003760           MOVE 'USAGE_MISMATCHES' TO DET-TYPE
003770           STRING 'USAGE-' JN-CNT-ID DELIMITED BY SIZE INTO DET-ID
003780           MOVE 'Cargo de excedente no coincide con el consumo'
003790                TO WS-DESC-ROTULO
003800           PERFORM 3900-GRABAR-DETECCION-I THRU 3900-GRABAR-DETECCION-F
003810        END-IF
003820     END-IF.
003830
003840 3300-DET-CONSUMO-F. EXIT.
003850
003860*----  DETECTOR 4: FACTURAS DUPLICADAS ------------------------------
003870*    SIN FILTRO DE CONFIANZA: SIEMPRE SE GRABA LA DETECCION.
003880 3400-DET-DUPLICADOS-I.
003890
003900     MOVE JN-TOTAL-BILLED TO WS-DET-PERDIDA.
003910     MOVE 0.90 TO WS-DET-CONFIANZA.
003920
003930     IF WS-DET-PERDIDA LESS 50
003940        MOVE 'LOW     ' TO WS-DET-SEVERIDAD
003950     ELSE
003960        IF WS-DET-PERDIDA LESS 200
003970           MOVE 'MEDIUM  ' TO WS-DET-SEVERIDAD
003980        ELSE
003990           IF WS-DET-PERDIDA LESS 1000
004000              MOVE 'HIGH    ' TO WS-DET-SEVERIDAD
004010           ELSE
004020              MOVE 'CRITICAL' TO WS-DET-SEVERIDAD
004030           END-IF
004040        END-IF
004050     END-IF.
004060
004065     INITIALIZE DET-RECORD.
004070     MOVE 'DUPLICATE_ENTRY ' TO DET-TYPE.
004080     STRING 'DUP-' JN-CNT-ID DELIMITED BY SIZE INTO DET-ID.
004090     MOVE 'Posible factura duplicada marcada por facturacion'
004100          TO WS-DESC-ROTULO.
004110     PERFORM 3900-GRABAR-DETECCION-I THRU 3900-GRABAR-DETECCION-F.
004120
004130 3400-DET-DUPLICADOS-F. EXIT.
004140
004150*----  GRABACION COMUN DE UNA DETECCION Y SUS ACUMULADORES ----------
004160 3900-GRABAR-DETECCION-I.
004170
004180     MOVE JN-CUST-ID       TO DET-CUST-ID.
004190     MOVE JN-CNT-ID        TO DET-CNT-ID.
004200     MOVE WS-DET-SEVERIDAD TO DET-SEVERITY.
004210     MOVE WS-DET-CONFIANZA TO DET-CONFIDENCE.
004220     MOVE WS-DET-PERDIDA   TO DET-EST-LOSS.
004230     MOVE WS-DET-PERDIDA   TO WS-IMPORTE-EDITADO.
004240     STRING WS-DESC-ROTULO DELIMITED BY '  '
004250            ' - PERDIDA EST. ' DELIMITED BY SIZE
004260            WS-IMPORTE-EDITADO DELIMITED BY SIZE
004270            INTO DET-DESCRIPTION.
004280
004290     WRITE DET-RECORD.
004300     IF FS-DETEF NOT EQUAL '00'
004310        DISPLAY '* ERROR EN WRITE DETFILE = ' FS-DETEF
004320        MOVE 9999 TO RETURN-CODE
004330     ELSE
004340        ADD 1 TO ST-DET-TOTAL
004350        ADD WS-DET-PERDIDA   TO ST-PERDIDA-TOTAL
004360        ADD WS-DET-CONFIANZA TO ST-CONFIANZA-SUMA
004370
004380        EVALUATE DET-TYPE
004390           WHEN 'MISSING_CHARGES '
004400              ADD 1            TO ST-MISS-CANT
004410              ADD WS-DET-PERDIDA TO ST-MISS-IMPORTE
004420           WHEN 'INCORRECT_RATES '
004430              ADD 1            TO ST-RATE-CANT
004440              ADD WS-DET-PERDIDA TO ST-RATE-IMPORTE
004450           WHEN 'USAGE_MISMATCHES'
004460              ADD 1            TO ST-USO-CANT
004470              ADD WS-DET-PERDIDA TO ST-USO-IMPORTE
004480           WHEN 'DUPLICATE_ENTRY '
004490              ADD 1            TO ST-DUP-CANT
004500              ADD WS-DET-PERDIDA TO ST-DUP-IMPORTE
004510        END-EVALUATE
004520
004530        EVALUATE WS-DET-SEVERIDAD
004540           WHEN 'LOW     '
004550              ADD 1 TO ST-SEV-LOW-CANT
004560           WHEN 'MEDIUM  '
004570              ADD 1 TO ST-SEV-MED-CANT
004580           WHEN 'HIGH    '
004590              ADD 1 TO ST-SEV-HIGH-CANT
004600           WHEN 'CRITICAL'
004610              ADD 1 TO ST-SEV-CRIT-CANT
004620        END-EVALUATE
004630     END-IF.
004640
004650 3900-GRABAR-DETECCION-F. EXIT.
004660
004670*---------------------------------------------------------------
004680 9999-FINAL-I.
004690
004700     CLOSE JOINFILE DETFILE.
004710
004720     DISPLAY '***** PGMAUDIT - RESUMEN DE DETECCION *****'.
004730     DISPLAY 'REGISTROS ANALIZADOS : ' ST-REGS-ANALIZADOS.
004740     DISPLAY 'DETECCIONES GRABADAS : ' ST-DET-TOTAL.
004750
004760 9999-FINAL-F. EXIT.
