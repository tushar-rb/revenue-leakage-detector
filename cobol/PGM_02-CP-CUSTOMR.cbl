000010******************************************************************
000020* COPYBOOK          : CPCUSTOM                                   *
000030*         LAYOUT REGISTRO DE CLIENTES (ARCHIVO CUSTFILE)         *
000040*         LARGO FISICO = 90 BYTES (REGISTRO COMPLETO, SIN RESERVA) *
000050*         ORDEN DE ENTRADA: POR CUST-ID ASCENDENTE, SIN DUPLICAR *
000060******************************************************************
000070 01  CUST-RECORD.
000080*     CLAVE DEL CLIENTE, FORMATO "CUSTnnnnnn"
000090     03  CUST-ID                 PIC X(10).
000100*     NOMBRE PARA VISUALIZAR EN LISTADOS
000110     03  CUST-NAME                PIC X(30).
000120*     VALORES POSIBLES: Basic / Premium / Enterprise / VIP
000130     03  CUST-TIER                PIC X(10).
000140*     VALORES POSIBLES: Active / Suspended / Cancelled
000150     03  CUST-STATUS              PIC X(10).
000160*     CORREO DE CONTACTO (SOLO INFORMATIVO, NO SE AUDITA); OCUPA
000170*     EL REMANENTE DEL REGISTRO, SIN BYTE DE RESERVA DISPONIBLE
000180     03  CUST-EMAIL               PIC X(30).
