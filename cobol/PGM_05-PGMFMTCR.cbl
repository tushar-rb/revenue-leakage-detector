000010 IDENTIFICATION DIVISION.                                      FMTC0001
000020 PROGRAM-ID. PGMFMTCR.                                         FMTC0001
000030 AUTHOR. S. QUIROGA.                                           FMTC0001
000040 INSTALLATION. GERENCIA DE SISTEMAS - DPTO FACTURACION.        FMTC0001
000050 DATE-WRITTEN. 10/08/1992.                                     FMTC0001
000060 DATE-COMPILED.                                                FMTC0001
000070 SECURITY. CONFIDENCIAL - USO INTERNO DE LA EMPRESA.           FMTC0001
000080*****************************************************************
000090*    PGMFMTCR  -  RUTINA DE FORMATO DE MONEDA ESTILO INDIO      *
000100*                                                                *
000110*    RECIBE UN IMPORTE POR LINKAGE Y DEVUELVE DOS PRESENTACIONES:*
000120*                                                                *
000130*      LK-FORMATO-COMPLETO   : AGRUPACION DE MILES ESTILO       *
000140*                              INDIO (ULTIMOS 3 DIGITOS Y LUEGO  *
000150*                              DE A 2) CON PREFIJO 'RS.'         *
000160*      LK-FORMATO-ABREVIADO  : ABREVIATURA EN K / L (LAKH) /     *
000170*                              CR (CRORE) SEGUN LA MAGNITUD.     *
000180*                                                                *
000190*    ES INVOCADA POR PGMSUMRY PARA IMPRIMIR LOS TOTALES          *
000200*    MONETARIOS DEL LISTADO RESUMEN DE LA CORRIDA.               *
000210*****************************************************************
000220*                     REGISTRO DE MODIFICACIONES                *
000230*-----------------------------------------------------------   *
000240* FECHA       AUTOR          TICKET     DESCRIPCION            *
000250*-----------------------------------------------------------   *
000260* 10/08/1992  S.QUIROGA      CAF-0033   VERSION INICIAL: SOLO  CR00033
000270*                            FORMATO COMPLETO.                  CR00033
000280* 14/02/1994  M.TORRES       CAF-0057   SE AGREGA EL FORMATO   CR00057
000290*                            ABREVIADO EN K/L/CR.               CR00057
000300* 30/09/1998  A.BRIZUELA     Y2K-0006   REVISION Y2K: SIN       Y2K0006
000310*                            IMPACTO, ESTE PROGRAMA NO MANEJA  Y2K0006
000320*                            FECHAS DE CALENDARIO.              Y2K0006
000330* 19/07/2001  S.QUIROGA      CAF-0085   SE CORRIGE LA REGLA    CR00085
000340*                            DE CORTE DE 100 CRORES PARA       CR00085
000350*                            DEJAR EL ABREVIADO SIN DECIMALES. CR00085
000360*                                                                *
000370*****************************************************************
000380*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM
000440     CLASS CLASE-NUMERICA IS '0' THRU '9'
000450     UPSI-0 IS WS-SWITCH-REPROCESO.
000460
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490
000500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000510 DATA DIVISION.
000520 FILE SECTION.
000530
000540 WORKING-STORAGE SECTION.
000550*=======================*
000560
000570*----------- IMPORTE RECIBIDO Y SU VALOR ABSOLUTO (77-COMP-3) ----
000580 77  WS-IMPORTE-ABS           PIC S9(9)V99 COMP-3 VALUE ZERO.
000590 77  WS-SIGNO-IMPORTE         PIC X        VALUE SPACE.
000600
000610*----------- PARTE ENTERA Y VISTA CARACTER (REDEFINES) -----------
000620 01  WS-IMPORTE-ENTERO        PIC 9(09)    VALUE ZERO.
000630 01  WS-DIGITOS REDEFINES WS-IMPORTE-ENTERO
000640                              PIC X(09).
000650
000660 77  WS-IMPORTE-DECIMAL       PIC 9(02)    COMP VALUE ZERO.
000670
000680*----------- INDICES Y PUNTEROS DE ARMADO (77-COMP) --------------
000690 77  WS-PRIMER-SIG            PIC 9(02)    COMP VALUE ZERO.
000700 77  WS-SUB-DIGITO             PIC 9(02)    COMP VALUE ZERO.
000710 77  WS-PUNTERO-SALIDA        PIC 9(02)    COMP VALUE ZERO.
000720 77  WS-LARGO-SALIDA          PIC 9(02)    COMP VALUE ZERO.
000730
000740*----------- AGRUPACION ESTILO INDIO EN ARMADO (TRABAJO) ---------
000750 01  WS-SALIDA-TRABAJO        PIC X(14)    VALUE SPACES.
000760
000770*----------- DECIMAL EDITADO PARA EL FORMATO COMPLETO -------------
000780 77  WS-DECIMAL-EDITADO       PIC .99.
000790
000800*----------- UMBRALES DE ABREVIATURA (77-COMP-3) ------------------
000810 77  WS-UMBRAL-CRORE          PIC S9(9)V99 COMP-3 VALUE 10000000.00.
000820 77  WS-UMBRAL-100-CRORE      PIC S9(9)V99 COMP-3 VALUE 1000000000.00.
000830 77  WS-UMBRAL-LAKH           PIC S9(9)V99 COMP-3 VALUE 100000.00.
000840 77  WS-UMBRAL-MIL            PIC S9(9)V99 COMP-3 VALUE 1000.00.
000850
000860*----------- VALORES DIVIDIDOS PARA EL ABREVIADO (77-COMP-3) -------
000870 77  WS-VALOR-ABREV           PIC S9(7)V9  COMP-3 VALUE ZERO.
000880
000890*----------- IMPORTE ABREVIADO EDITADO (1 Y 0 DECIMALES) ----------
000900 77  WS-ABREV-1-DECIMAL       PIC ZZZZZZ9.9.
000910 77  WS-ABREV-0-DECIMAL       PIC ZZZZZZZ9.
000920
000930*----------- FECHA DE CORRIDA Y VISTAS ALTERNAS (REDEFINES) -------
000940 01  WS-FECHA-CORRIDA.
000950     03  WS-FC-AAAA           PIC 9(04).
000960     03  WS-FC-MM             PIC 9(02).
000970     03  WS-FC-DD             PIC 9(02).
000980     03  FILLER               PIC X(02)    VALUE SPACES.
000990
001000 01  WS-FECHA-CORRIDA-NUM REDEFINES WS-FECHA-CORRIDA
001010                                PIC 9(10).
001020
001030 01  WS-FECHA-CORRIDA-JUL REDEFINES WS-FECHA-CORRIDA.
001040     03  WS-FCJ-AAAA          PIC 9(04).
001050     03  WS-FCJ-DIA-JULIANO   PIC 9(03).
001060     03  FILLER               PIC X(03).
001070
001080*----------- SWITCH DE REPROCESO (UPSI) ---------------------------
001090 01  WS-SWITCH-REPROCESO      PIC X.
001100     88  WS-HAY-REPROCESO            VALUE '1'.
001110     88  WS-SIN-REPROCESO            VALUE '0'.
001120
001130*-------------------------------------------------------------------
001140 LINKAGE SECTION.
001150*================*
001160 01  LK-COMUNICACION-FMTCR.
001170     03  LK-IMPORTE               PIC S9(9)V99 COMP-3.
001180     03  LK-FORMATO-COMPLETO      PIC X(20).
001190     03  LK-FORMATO-ABREVIADO     PIC X(15).
001200
001210*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001220 PROCEDURE DIVISION USING LK-COMUNICACION-FMTCR.
001230
001240 MAIN-PROGRAM-I.
001250
001260     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
001270     PERFORM 2000-AGRUPAR-INDIO-I THRU 2000-AGRUPAR-INDIO-F.
001280     PERFORM 3000-ARMAR-COMPLETO-I THRU 3000-ARMAR-COMPLETO-F.
001290     PERFORM 4000-ARMAR-ABREVIADO-I THRU 4000-ARMAR-ABREVIADO-F.
001300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001310
001320 MAIN-PROGRAM-F. GOBACK.
001330
001340*---------------------------------------------------------------
001350 1000-INICIO-I.
001360
001370     MOVE ZERO  TO RETURN-CODE.
001380     MOVE SPACES TO LK-FORMATO-COMPLETO LK-FORMATO-ABREVIADO.
001390     MOVE SPACE TO WS-SIGNO-IMPORTE.
001400
001410     IF LK-IMPORTE LESS ZERO
001420        MOVE '-' TO WS-SIGNO-IMPORTE
001430     END-IF.
001440
001450     MOVE LK-IMPORTE TO WS-IMPORTE-ABS.
001460     IF WS-IMPORTE-ABS LESS ZERO
001470        MULTIPLY WS-IMPORTE-ABS BY -1 GIVING WS-IMPORTE-ABS
001480     END-IF.
001490
001500     MOVE WS-IMPORTE-ABS TO WS-IMPORTE-ENTERO.
001510     COMPUTE WS-IMPORTE-DECIMAL ROUNDED =
001520        (WS-IMPORTE-ABS - WS-IMPORTE-ENTERO) * 100.
001530
001540 1000-INICIO-F. EXIT.
001550
001560*---  UBICA EL PRIMER DIGITO SIGNIFICATIVO DE WS-DIGITOS --------
001570 2000-AGRUPAR-INDIO-I.
001580
001590     MOVE SPACES TO WS-SALIDA-TRABAJO.
001600     MOVE 1 TO WS-PUNTERO-SALIDA.
001610
001620     PERFORM 2100-BUSCAR-PRIMER-DIGITO-I THRU
001630             2100-BUSCAR-PRIMER-DIGITO-F
001640        VARYING WS-SUB-DIGITO FROM 1 BY 1
001650        UNTIL WS-SUB-DIGITO GREATER 9
001660           OR WS-DIGITOS (WS-SUB-DIGITO:1) NOT EQUAL '0'.
001670
001680     IF WS-SUB-DIGITO GREATER 9
001690        MOVE 9 TO WS-PRIMER-SIG
001700     ELSE
001710        MOVE WS-SUB-DIGITO TO WS-PRIMER-SIG
001720     END-IF.
001730
001740     PERFORM 2200-COPIAR-DIGITO-I THRU 2200-COPIAR-DIGITO-F
001750        VARYING WS-SUB-DIGITO FROM WS-PRIMER-SIG BY 1
001760        UNTIL WS-SUB-DIGITO GREATER 9.
001770
001780     COMPUTE WS-LARGO-SALIDA = WS-PUNTERO-SALIDA - 1.
001790
001800 2000-AGRUPAR-INDIO-F. EXIT.
001810
001820 2100-BUSCAR-PRIMER-DIGITO-I.
001830     CONTINUE.
001840 2100-BUSCAR-PRIMER-DIGITO-F. EXIT.
001850
001860*---  COPIA UN DIGITO AL BUFFER Y AGREGA COMA SI CORRESPONDE -----
001870*    LOS CORTES DE GRUPO INDIO, SOBRE LOS 9 DIGITOS COMPLETOS,   *
001880*    CAEN SIEMPRE DESPUES DE LAS POSICIONES 2, 4 Y 6.            *
001890 2200-COPIAR-DIGITO-I.
001900
001910     MOVE WS-DIGITOS (WS-SUB-DIGITO:1)
001920        TO WS-SALIDA-TRABAJO (WS-PUNTERO-SALIDA:1).
001930     ADD 1 TO WS-PUNTERO-SALIDA.
001940
001950     IF (WS-SUB-DIGITO EQUAL 2 OR WS-SUB-DIGITO EQUAL 4
001960                               OR WS-SUB-DIGITO EQUAL 6)
001970        AND WS-SUB-DIGITO LESS 9
001980        MOVE ',' TO WS-SALIDA-TRABAJO (WS-PUNTERO-SALIDA:1)
001990        ADD 1 TO WS-PUNTERO-SALIDA
002000     END-IF.
002010
002020 2200-COPIAR-DIGITO-F. EXIT.
002030
002040*---------------------------------------------------------------
002050 3000-ARMAR-COMPLETO-I.
002060
002070     IF WS-IMPORTE-DECIMAL NOT EQUAL ZERO
002080        MOVE WS-IMPORTE-DECIMAL TO WS-DECIMAL-EDITADO
002090        STRING WS-SIGNO-IMPORTE   DELIMITED BY SIZE
002100               'Rs. '             DELIMITED BY SIZE
002110               WS-SALIDA-TRABAJO (1:WS-LARGO-SALIDA)
002120                                  DELIMITED BY SIZE
002130               WS-DECIMAL-EDITADO DELIMITED BY SIZE
002140               INTO LK-FORMATO-COMPLETO
002150     ELSE
002160        STRING WS-SIGNO-IMPORTE   DELIMITED BY SIZE
002170               'Rs. '             DELIMITED BY SIZE
002180               WS-SALIDA-TRABAJO (1:WS-LARGO-SALIDA)
002190                                  DELIMITED BY SIZE
002200               INTO LK-FORMATO-COMPLETO
002210     END-IF.
002220
002230 3000-ARMAR-COMPLETO-F. EXIT.
002240
002250*---------------------------------------------------------------
002260 4000-ARMAR-ABREVIADO-I.
002270
002280     IF WS-IMPORTE-ABS NOT LESS WS-UMBRAL-CRORE
002290        PERFORM 4100-ABREVIAR-CRORE-I THRU 4100-ABREVIAR-CRORE-F
002300     ELSE
002310        IF WS-IMPORTE-ABS NOT LESS WS-UMBRAL-LAKH
002320           PERFORM 4200-ABREVIAR-LAKH-I THRU 4200-ABREVIAR-LAKH-F
002330        ELSE
002340           IF WS-IMPORTE-ABS NOT LESS WS-UMBRAL-MIL
002350              PERFORM 4300-ABREVIAR-MIL-I THRU 4300-ABREVIAR-MIL-F
002360           ELSE
002370              PERFORM 4400-ABREVIAR-SIMPLE-I THRU
002380                      4400-ABREVIAR-SIMPLE-F
002390           END-IF
002400        END-IF
002410     END-IF.
002420
002430 4000-ARMAR-ABREVIADO-F. EXIT.
002440
002450 4100-ABREVIAR-CRORE-I.
002460
002470     COMPUTE WS-VALOR-ABREV ROUNDED = WS-IMPORTE-ABS / 10000000.
002480
002490     IF WS-IMPORTE-ABS NOT LESS WS-UMBRAL-100-CRORE
002500        MOVE WS-VALOR-ABREV TO WS-ABREV-0-DECIMAL
002510        STRING WS-SIGNO-IMPORTE  DELIMITED BY SIZE
002520               WS-ABREV-0-DECIMAL DELIMITED BY SIZE
002530               ' Cr'             DELIMITED BY SIZE
002540               INTO LK-FORMATO-ABREVIADO
002550     ELSE
002560        MOVE WS-VALOR-ABREV TO WS-ABREV-1-DECIMAL
002570        STRING WS-SIGNO-IMPORTE  DELIMITED BY SIZE
002580               WS-ABREV-1-DECIMAL DELIMITED BY SIZE
002590               ' Cr'             DELIMITED BY SIZE
002600               INTO LK-FORMATO-ABREVIADO
002610     END-IF.
002620
002630 4100-ABREVIAR-CRORE-F. EXIT.
002640
002650 4200-ABREVIAR-LAKH-I.
002660
002670     COMPUTE WS-VALOR-ABREV ROUNDED = WS-IMPORTE-ABS / 100000.
002680
002690     IF WS-IMPORTE-ABS NOT LESS WS-UMBRAL-100-CRORE
002700        MOVE WS-VALOR-ABREV TO WS-ABREV-0-DECIMAL
002710        STRING WS-SIGNO-IMPORTE  DELIMITED BY SIZE
002720               WS-ABREV-0-DECIMAL DELIMITED BY SIZE
002730               ' L'              DELIMITED BY SIZE
002740               INTO LK-FORMATO-ABREVIADO
002750     ELSE
002760        MOVE WS-VALOR-ABREV TO WS-ABREV-1-DECIMAL
002770        STRING WS-SIGNO-IMPORTE  DELIMITED BY SIZE
002780               WS-ABREV-1-DECIMAL DELIMITED BY SIZE
002790               ' L'              DELIMITED BY SIZE
002800               INTO LK-FORMATO-ABREVIADO
002810     END-IF.
002820
002830 4200-ABREVIAR-LAKH-F. EXIT.
002840
002850 4300-ABREVIAR-MIL-I.
002860
002870     COMPUTE WS-VALOR-ABREV ROUNDED = WS-IMPORTE-ABS / 1000.
002880     MOVE WS-VALOR-ABREV TO WS-ABREV-1-DECIMAL.
002890     STRING WS-SIGNO-IMPORTE  DELIMITED BY SIZE
002900            WS-ABREV-1-DECIMAL DELIMITED BY SIZE
002910            ' K'              DELIMITED BY SIZE
002920            INTO LK-FORMATO-ABREVIADO.
002930
002940 4300-ABREVIAR-MIL-F. EXIT.
002950
002960 4400-ABREVIAR-SIMPLE-I.
002970
002980     MOVE WS-IMPORTE-ABS TO WS-ABREV-0-DECIMAL.
002990     STRING WS-SIGNO-IMPORTE  DELIMITED BY SIZE
003000            WS-ABREV-0-DECIMAL DELIMITED BY SIZE
003010            INTO LK-FORMATO-ABREVIADO.
003020
003030 4400-ABREVIAR-SIMPLE-F. EXIT.
003040
003050*---------------------------------------------------------------
003060 9999-FINAL-I.
003070
003080     CONTINUE.
003090
003100 9999-FINAL-F. EXIT.
