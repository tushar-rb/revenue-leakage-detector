000010******************************************************************
000020* COPYBOOK          : CPCONTRA                                   *
000030*         LAYOUT REGISTRO DE CONTRATOS (ARCHIVO CONTFILE)        *
000040*         LARGO FISICO = 110 BYTES (90 DE DATO + 20 DE RESERVA)  *
000050*         ARCHIVO CONDUCTOR DEL PASO DATAPREP: UN REGISTRO DE    *
000060*         SALIDA (JOINFILE) POR CADA CONTRATO LEIDO AQUI.        *
000070******************************************************************
000080 01  CNT-RECORD.
000090*     CLAVE DEL CONTRATO, FORMATO "CNTnnnnnnnnn"
000100     03  CNT-ID                   PIC X(11).
000110*     CLIENTE DUEÑO DEL CONTRATO (CLAVE FORANEA A CUSTFILE)
000120     03  CNT-CUST-ID              PIC X(10).
000130*     VALORES: Internet, Phone, TV, Cloud_Storage, VPN, Email
000140     03  CNT-SERVICE-TYPE         PIC X(15).
000150     03  CNT-START-DATE           PIC X(08).
000160     03  CNT-END-DATE             PIC X(08).
000170*     TARIFA DE LISTA MENSUAL DEL SERVICIO
000180     03  CNT-BASE-RATE            PIC S9(5)V99 COMP-3.
000190*     MULTIPLICADOR SEGUN CATEGORIA DEL CLIENTE (1,00 A 1,80)
000200     03  CNT-TIER-MULT            PIC S9(1)V99 COMP-3.
000210*     TARIFA PACTADA = BASE-RATE X TIER-MULT X (1 - DESCUENTO)
000220     03  CNT-CONTRACTED-RATE      PIC S9(5)V99 COMP-3.
000230*     'Y' SI EL CONTRATO TIENE PRECIO PROMOCIONAL
000240     03  CNT-PROMO-FLAG           PIC X(01).
000250     03  CNT-PROMO-EXPIRY         PIC X(08).
000260*     'Y' SI EL SERVICIO SE FACTURA POR CONSUMO MEDIDO
000270     03  CNT-USAGE-BASED          PIC X(01).
000280*     UNIDAD DE CONSUMO, POR EJEMPLO GB O minutes
000290     03  CNT-USAGE-UNIT           PIC X(10).
000300*     CONSUMO INCLUIDO EN LA TARIFA BASE POR MES
000310     03  CNT-INCLUDED-USAGE       PIC S9(7)V99 COMP-3.
000320*     PRECIO POR UNIDAD DE CONSUMO EXCEDENTE AL INCLUIDO
000330     03  CNT-OVERAGE-RATE         PIC S9(3)V99 COMP-3.
000340*     RESERVA PARA CAMPOS FUTUROS DEL CONTRATO (RENOVACIONES, ETC)
000350     03  FILLER                   PIC X(20)    VALUE SPACES.
