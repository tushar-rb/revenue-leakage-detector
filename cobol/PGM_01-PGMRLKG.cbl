000010 IDENTIFICATION DIVISION.                                      RLKG0001
000020 PROGRAM-ID. PGMRLKG.                                          RLKG0001
000030 AUTHOR. R. ESPINOZA.                                          RLKG0001
000040 INSTALLATION. GERENCIA DE SISTEMAS - DPTO FACTURACION.        RLKG0001
000050 DATE-WRITTEN. 14/03/1989.                                     RLKG0001
000060 DATE-COMPILED.                                                RLKG0001
000070 SECURITY. CONFIDENCIAL - USO INTERNO DE LA EMPRESA.           RLKG0001
000080*****************************************************************
000090*    PGMRLKG  -  CONDUCTOR DE LA CORRIDA DE FUGA DE INGRESOS    *
000100*                                                               *
000110*    ESTE PROGRAMA NO ABRE ARCHIVOS.  SU UNICA FUNCION ES      *
000120*    INVOCAR EN ORDEN FIJO A LOS TRES MODULOS DE LA CORRIDA     *
000130*    NOCTURNA DE REVISION DE INGRESOS:                          *
000140*                                                                *
000150*       PGMDPREP  (PREPARACION Y UNIFICACION DE DATOS)          *
000160*       PGMAUDIT  (DETECCION DE FUGA DE INGRESOS)                *
000170*       PGMSUMRY  (LISTADO RESUMEN DE LA CORRIDA)                *
000180*                                                                *
000190*    LOS CONTADORES DE CADA ETAPA VIAJAN EN EL AREA DE          *
000200*    COMUNICACION WS-CP-STATS (COPY CPSTATS), QUE SE PASA POR   *
000210*    LINKAGE A CADA CALL PARA QUE PGMSUMRY PUEDA IMPRIMIR LOS   *
000220*    CONTEOS DE LECTURA DE PGMDPREP SIN VOLVER A LEER ARCHIVOS. *
000230*****************************************************************
000240*                     REGISTRO DE MODIFICACIONES                *
000250*-----------------------------------------------------------   *
000260* FECHA       AUTOR          TICKET     DESCRIPCION            *
000270*-----------------------------------------------------------   *
000280* 14/03/1989  R.ESPINOZA     CAF-0001   VERSION INICIAL.       CR00001
000290* 02/09/1989  R.ESPINOZA     CAF-0014   SE AGREGA CALL A       CR00014
000300*                            PGMAUDIT (ANTES EL PROCESO ERA    CR00014
000310*                            UN SOLO PASO).                    CR00014
000320* 22/05/1991  M.TORRES       CAF-0037   SE SEPARA PGMSUMRY     CR00037
000330*                            COMO MODULO INDEPENDIENTE PARA    CR00037
000340*                            PODER REIMPRIMIR EL RESUMEN SIN   CR00037
000350*                            CORRER TODA LA CADENA.            CR00037
000360* 19/11/1993  J.VILLAGRAN    CAF-0052   SE AGREGA VALIDACION   CR00052
000370*                            DE RETURN-CODE ENTRE ETAPAS.      CR00052
000380* 08/01/1996  S.QUIROGA      CAF-0068   AJUSTE DE MENSAJES DE  CR00068
000390*                            CONSOLA PARA OPERACION NOCTURNA.  CR00068
000400* 30/09/1998  A.BRIZUELA     Y2K-0003   REVISION Y2K: FECHAS   Y2K0003
000410*                            DE CORRIDA PASAN A AAAAMMDD DE    Y2K0003
000420*                            4 DIGITOS DE SIGLO EN TODA LA     Y2K0003
000430*                            CADENA.  SIN IMPACTO EN ESTE      Y2K0003
000440*                            PROGRAMA (NO MANEJA FECHAS).      Y2K0003
000450* 11/04/2003  S.QUIROGA      CAF-0091   SE AGREGA INDICADOR    CR00091
000460*                            DE ETAPA FALLIDA PARA CORTAR LA   CR00091
000470*                            CADENA SIN ABORTAR EL JOB.        CR00091
000480* 17/02/2011  J.VILLAGRAN    CAF-0133   REVISION GENERAL DE    CR00133
000490*                            COMENTARIOS PARA AUDITORIA DE     CR00133
000500*                            SISTEMAS.                         CR00133
000510*****************************************************************
000520*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS CLASE-NUMERICA IS '0' THRU '9'
000590     UPSI-0 IS WS-SWITCH-REPROCESO.
000600
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630
000640*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000650 DATA DIVISION.
000660 FILE SECTION.
000670
000680 WORKING-STORAGE SECTION.
000690*=======================*
000700
000710*----------- COPY DEL AREA DE COMUNICACION ENTRE ETAPAS --------
000720     COPY PGM_01-CP-STATS.
000730
000740*----------- CONTADOR DE ETAPAS EJECUTADAS (77-PROPIO) ---------
000750 77  WS-ETAPAS-OK            PIC S9(1) COMP       VALUE ZERO.
000760
000770*----------- FECHA DE CORRIDA Y VISTAS ALTERNAS (REDEFINES) ----
000780 01  WS-FECHA-CORRIDA.
000790     03  WS-FC-AAAA           PIC 9(04).
000800     03  WS-FC-MM             PIC 9(02).
000810     03  WS-FC-DD             PIC 9(02).
000820     03  FILLER               PIC X(02)    VALUE SPACES.
000830
000840 01  WS-FECHA-CORRIDA-NUM REDEFINES WS-FECHA-CORRIDA
000850                                PIC 9(10).
000860
000870 01  WS-FECHA-CORRIDA-JUL REDEFINES WS-FECHA-CORRIDA.
000880     03  WS-FCJ-AAAA          PIC 9(04).
000890     03  WS-FCJ-DIA-JULIANO   PIC 9(03).
000900     03  FILLER               PIC X(03).
000910
000920*----------- MENSAJE DE CONSOLA Y VISTA ALTERNA ----------------
000930 01  WS-MENSAJE-CONSOLA.
000940     03  WS-MSG-ETAPA         PIC X(08)    VALUE SPACES.
000950     03  WS-MSG-TEXTO         PIC X(60)    VALUE SPACES.
000960     03  FILLER               PIC X(04)    VALUE SPACES.
000970
000980 01  WS-MENSAJE-COMPACTO REDEFINES WS-MENSAJE-CONSOLA
000990                                PIC X(72).
001000
001010*----------- SWITCH DE REPROCESO (UPSI) -------------------------
001020 01  WS-SWITCH-REPROCESO      PIC X.
001030     88  WS-HAY-REPROCESO            VALUE '1'.
001040     88  WS-SIN-REPROCESO            VALUE '0'.
001050
001060*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001070 PROCEDURE DIVISION.
001080
001090 MAIN-PROGRAM-I.
001100
001110     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
001120     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
001130     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001140
001150 MAIN-PROGRAM-F. GOBACK.
001160
001170*-----------------------------------------------------------------
001180 1000-INICIO-I.
001190
001200     ACCEPT WS-FECHA-CORRIDA FROM DATE.
001210     MOVE ZERO     TO WS-ETAPAS-OK.
001220     INITIALIZE WS-CP-STATS.
001230     DISPLAY '***** PGMRLKG - INICIO DE CORRIDA DE FUGA *****'.
001240
001250 1000-INICIO-F. EXIT.
001260
001270*-----------------------------------------------------------------
001280 2000-PROCESO-I.
001290
001300     PERFORM 2100-CALL-DATAPREP-I THRU 2100-CALL-DATAPREP-F.
001310
001320     IF ST-ETAPA-FUE-BIEN
001330        PERFORM 2200-CALL-AUDIT-I THRU 2200-CALL-AUDIT-F
001340     END-IF.
001350
001360     IF ST-ETAPA-FUE-BIEN
001370        PERFORM 2300-CALL-SUMMARY-I THRU 2300-CALL-SUMMARY-F
001380     END-IF.
001390
001400 2000-PROCESO-F. EXIT.
001410
001420*----  ETAPA 1: PREPARACION Y UNIFICACION DE DATOS (DATAPREP) --
001430 2100-CALL-DATAPREP-I.
001440
001450     MOVE 'DATAPREP' TO WS-MSG-ETAPA.
001460     DISPLAY 'PGMRLKG - LLAMANDO A PGMDPREP ...'.
001470     CALL 'PGMDPREP' USING WS-CP-STATS.
001480
001490     IF RETURN-CODE NOT EQUAL ZERO
001500        MOVE 'N' TO ST-ETAPA-OK
001510        DISPLAY '* ERROR EN PGMDPREP - RC= ' RETURN-CODE
001520        ADD 1 TO WS-ETAPAS-OK
001530     ELSE
001540        MOVE 'S' TO ST-ETAPA-OK
001550     END-IF.
001560
001570 2100-CALL-DATAPREP-F. EXIT.
001580
001590*----  ETAPA 2: DETECCION DE FUGA DE INGRESOS (AUDIT) -----------
001600 2200-CALL-AUDIT-I.
001610
001620     MOVE 'AUDIT   ' TO WS-MSG-ETAPA.
001630     DISPLAY 'PGMRLKG - LLAMANDO A PGMAUDIT ...'.
001640     CALL 'PGMAUDIT' USING WS-CP-STATS.
001650
001660     IF RETURN-CODE NOT EQUAL ZERO
001670        MOVE 'N' TO ST-ETAPA-OK
001680        DISPLAY '* ERROR EN PGMAUDIT - RC= ' RETURN-CODE
001690     ELSE
001700        MOVE 'S' TO ST-ETAPA-OK
001710     END-IF.
001720
001730 2200-CALL-AUDIT-F. EXIT.
001740
001750*----  ETAPA 3: LISTADO RESUMEN DE LA CORRIDA (SUMMARY) ---------
001760 2300-CALL-SUMMARY-I.
001770
001780     MOVE 'SUMMARY ' TO WS-MSG-ETAPA.
001790     DISPLAY 'PGMRLKG - LLAMANDO A PGMSUMRY ...'.
001800     CALL 'PGMSUMRY' USING WS-CP-STATS.
001810
001820     IF RETURN-CODE NOT EQUAL ZERO
001830        MOVE 'N' TO ST-ETAPA-OK
001840        DISPLAY '* ERROR EN PGMSUMRY - RC= ' RETURN-CODE
001850     ELSE
001860        MOVE 'S' TO ST-ETAPA-OK
001870     END-IF.
001880
001890 2300-CALL-SUMMARY-F. EXIT.
001900
001910*-----------------------------------------------------------------
001920 9999-FINAL-I.
001930
001940     IF ST-ETAPA-FALLO
001950        DISPLAY '***** PGMRLKG - CORRIDA TERMINADA CON ERRORES *****'
001960        MOVE 9999 TO RETURN-CODE
001970     ELSE
001980        DISPLAY '***** PGMRLKG - CORRIDA FINALIZADA CORRECTAMENTE ****'
001990        MOVE ZERO TO RETURN-CODE
002000     END-IF.
002010
002020 9999-FINAL-F. EXIT.
