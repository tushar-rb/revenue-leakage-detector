000010******************************************************************
000020* COPYBOOK          : CPDETECT                                   *
000030*         LAYOUT REGISTRO DE DETECCION DE FUGA (ARCHIVO DETFILE)  *
000040*         UN REGISTRO POR DETECCION CONFIRMADA, ESCRITO POR       *
000050*         PGM_03-PGMAUDIT.                                        *
000060*         LARGO FISICO = 160 BYTES (153 DE DATO + 7 DE RESERVA)  *
000070******************************************************************
000080 01  DET-RECORD.
000090*     CLAVE: PREFIJO DE REGLA (MISS/RATE/USAGE/DUP) + '-' + CNT-ID
000100     03  DET-ID                   PIC X(20).
000110     03  DET-CUST-ID              PIC X(10).
000120     03  DET-CNT-ID               PIC X(11).
000130*     VALORES: MISSING_CHARGES / INCORRECT_RATES /
000140*     USAGE_MISMATCHES / DUPLICATE_ENTRY (16 BYTES C/U)
000150     03  DET-TYPE                 PIC X(16).
000160*     VALORES: LOW / MEDIUM / HIGH / CRITICAL
000170     03  DET-SEVERITY             PIC X(08).
000180*     CONFIANZA DE LA DETECCION, 0,00 A 1,00
000190     03  DET-CONFIDENCE           PIC 9V99     COMP-3.
000200*     PERDIDA MONETARIA ESTIMADA DE LA DETECCION
000210     03  DET-EST-LOSS             PIC S9(9)V99 COMP-3.
000220*     DESCRIPCION LEGIBLE PARA EL LISTADO DE DETECCIONES
000230     03  DET-DESCRIPTION          PIC X(80).
000240*     RESERVA PARA CAMPOS FUTUROS DE LA DETECCION
000250     03  FILLER                   PIC X(07)    VALUE SPACES.
