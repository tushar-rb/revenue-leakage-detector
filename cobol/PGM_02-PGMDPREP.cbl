000010 IDENTIFICATION DIVISION.                                      DPRP0001
000020 PROGRAM-ID. PGMDPREP.                                         DPRP0001
000030 AUTHOR. M. TORRES.                                            DPRP0001
000040 INSTALLATION. GERENCIA DE SISTEMAS - DPTO FACTURACION.        DPRP0001
000050 DATE-WRITTEN. 02/04/1989.                                     DPRP0001
000060 DATE-COMPILED.                                                DPRP0001
000070 SECURITY. CONFIDENCIAL - USO INTERNO DE LA EMPRESA.           DPRP0001
000080*****************************************************************
000090*    PGMDPREP  -  PREPARACION Y UNIFICACION DE DATOS DE         *
000100*                 FACTURACION, CONSUMO Y CONTRATOS              *
000110*                                                                *
000120*    RECIBE POR LINKAGE EL AREA WS-CP-STATS (COPY CPSTATS) Y    *
000130*    DEVUELVE EN ELLA LOS CONTADORES DE LECTURA DE CADA         *
000140*    ARCHIVO DE ENTRADA Y LA CANTIDAD DE REGISTROS UNIFICADOS   *
000150*    GRABADOS EN JOINFILE.                                       *
000160*                                                                *
000170*    SECUENCIA:                                                  *
000180*     1) CARGA CLIENTES (CUSTFILE) EN TABLA TB-CLIENTES.        *
000190*     2) CARGA Y LIMPIA FACTURACION (BILLFILE), ACUMULANDO POR  *
000200*        CONTRATO EN TABLA TB-FACTURAS.                         *
000210*     3) CARGA Y LIMPIA CONSUMO (USAGFILE), ACUMULANDO POR      *
000220*        CONTRATO EN TABLA TB-CONSUMOS.                         *
000230*     4) CUENTA PROVISION (PROVFILE); SOLO PARA EL RESUMEN.     *
000240*     5) RECORRE CONTRATOS (CONTFILE, ARCHIVO CONDUCTOR) Y POR  *
000250*        CADA UNO ARMA Y GRABA UN REGISTRO DE JOINFILE.          *
000260*****************************************************************
000270*                     REGISTRO DE MODIFICACIONES                *
000280*-----------------------------------------------------------   *
000290* FECHA       AUTOR          TICKET     DESCRIPCION            *
000300*-----------------------------------------------------------   *
000310* 02/04/1989  M.TORRES       CAF-0002   VERSION INICIAL.       CR00002
000320* 15/09/1989  M.TORRES       CAF-0015   SE AGREGA LIMPIEZA DE  CR00015
000330*                            IMPORTE NEGATIVO Y STATUS EN       CR00015
000340*                            BLANCO DE FACTURACION.             CR00015
000350* 30/01/1990  R.ESPINOZA     CAF-0022   SE AGREGA TABLA DE     CR00022
000360*                            CONSUMO Y DESCARTE DE CONSUMO     CR00022
000370*                            NEGATIVO.                         CR00022
000380* 22/05/1991  M.TORRES       CAF-0038   SE SEPARA EL CALCULO   CR00038
000390*                            DE CAMPOS DERIVADOS EN SU PROPIO  CR00038
000400*                            PARRAFO PARA REUTILIZARLO DESDE   CR00038
000410*                            EL LISTADO DE DIAGNOSTICO.         CR00038
000420* 19/11/1993  J.VILLAGRAN    CAF-0053   SE AGREGA CONTEO DE    CR00053
000430*                            PROVISION PARA EL RESUMEN FINAL.  CR00053
000440* 30/09/1998  A.BRIZUELA     Y2K-0004   REVISION Y2K: FECHAS   Y2K0004
000450*                            DE CONTRATO Y FACTURACION PASAN   Y2K0004
000460*                            A 4 DIGITOS DE SIGLO (AAAAMMDD).  Y2K0004
000470* 11/04/2003  S.QUIROGA      CAF-0092   SE CORRIGE EL CALCULO  CR00092
000480*                            DE REV-VAR-PCT CUANDO EXP-MONTH-  CR00092
000490*                            REV ES CERO (DIVISION POR CERO).  CR00092
000500*                                                                *
000510*****************************************************************
000520*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS CLASE-NUMERICA IS '0' THRU '9'
000590     UPSI-0 IS WS-SWITCH-REPROCESO.
000600
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630
000640     SELECT CUSTFILE ASSIGN TO DDCUSTF
000650     FILE STATUS IS FS-CUSTF.
000660
000670     SELECT CONTFILE ASSIGN TO DDCONTF
000680     FILE STATUS IS FS-CONTF.
000690
000700     SELECT BILLFILE ASSIGN TO DDBILLF
000710     FILE STATUS IS FS-BILLF.
000720
000730     SELECT USAGFILE ASSIGN TO DDUSAGF
000740     FILE STATUS IS FS-USAGF.
000750
000760     SELECT PROVFILE ASSIGN TO DDPROVF
000770     FILE STATUS IS FS-PROVF.
000780
000790     SELECT JOINFILE ASSIGN TO DDJOINF
000800     FILE STATUS IS FS-JOINF.
000810
000820*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000830 DATA DIVISION.
000840 FILE SECTION.
000850
000860 FD  CUSTFILE
000870     BLOCK CONTAINS 0 RECORDS
000880     RECORDING MODE IS F.
000890     COPY PGM_02-CP-CUSTOMR.
000900
000910 FD  CONTFILE
000920     BLOCK CONTAINS 0 RECORDS
000930     RECORDING MODE IS F.
000940     COPY PGM_02-CP-CONTRAT.
000950
000960 FD  BILLFILE
000970     BLOCK CONTAINS 0 RECORDS
000980     RECORDING MODE IS F.
000990     COPY PGM_02-CP-BILLING.
001000
001010 FD  USAGFILE
001020     BLOCK CONTAINS 0 RECORDS
001030     RECORDING MODE IS F.
001040     COPY PGM_02-CP-USAGE.
001050
001060 FD  PROVFILE
001070     BLOCK CONTAINS 0 RECORDS
001080     RECORDING MODE IS F.
001090     COPY PGM_02-CP-PROVISN.
001100
001110 FD  JOINFILE
001120     BLOCK CONTAINS 0 RECORDS
001130     RECORDING MODE IS F.
001140     COPY PGM_02-CP-JOINED.
001150
001160 WORKING-STORAGE SECTION.
001170*=======================*
001180
001190*----------- ARCHIVOS - FILE STATUS -----------------------------
001200 77  FS-CUSTF                PIC XX        VALUE SPACES.
001210 77  FS-CONTF                PIC XX        VALUE SPACES.
001220 77  FS-BILLF                PIC XX        VALUE SPACES.
001230 77  FS-USAGF                PIC XX        VALUE SPACES.
001240 77  FS-PROVF                PIC XX        VALUE SPACES.
001250 77  FS-JOINF                PIC XX        VALUE SPACES.
001260
001270*----------- SWITCHES DE FIN DE ARCHIVO --------------------------
001280 01  WS-SWITCHES-FIN.
001290     03  WS-FIN-CUSTF        PIC X         VALUE 'N'.
001300         88  WS-CUSTF-TERMINO          VALUE 'Y'.
001310     03  WS-FIN-BILLF        PIC X         VALUE 'N'.
001320         88  WS-BILLF-TERMINO          VALUE 'Y'.
001330     03  WS-FIN-USAGF        PIC X         VALUE 'N'.
001340         88  WS-USAGF-TERMINO          VALUE 'Y'.
001350     03  WS-FIN-PROVF        PIC X         VALUE 'N'.
001360         88  WS-PROVF-TERMINO          VALUE 'Y'.
001370     03  WS-FIN-CONTF        PIC X         VALUE 'N'.
001380         88  WS-CONTF-TERMINO          VALUE 'Y'.
001390     03  FILLER              PIC X(10)     VALUE SPACES.
001400
001410*----------- TABLA DE CLIENTES EN MEMORIA ------------------------
001420 01  TB-CLIENTES.
001430     03  TB-CLI-ENTRADA OCCURS 5000 TIMES.
001440         05  TB-CLI-ID           PIC X(10).
001450         05  TB-CLI-NOMBRE       PIC X(30).
001460         05  TB-CLI-TIER         PIC X(10).
001470         05  TB-CLI-STATUS       PIC X(10).
001480
001490*----------- TABLA DE FACTURACION ACUMULADA POR CONTRATO --------
001500 01  TB-FACTURAS.
001510     03  TB-FAC-ENTRADA OCCURS 5000 TIMES.
001520         05  TB-FAC-CNT-ID       PIC X(11).
001530         05  TB-FAC-TOTAL        PIC S9(9)V99 COMP-3.
001540         05  TB-FAC-CANT         PIC S9(5)    COMP.
001550         05  TB-FAC-OVERAGE      PIC S9(9)V99 COMP-3.
001560         05  TB-FAC-RATE-ERR     PIC X(01).
001570         05  TB-FAC-DUP-ERR      PIC X(01).
001580
001590*----------- TABLA DE CONSUMO ACUMULADO POR CONTRATO -------------
001600 01  TB-CONSUMOS.
001610     03  TB-USO-ENTRADA OCCURS 5000 TIMES.
001620         05  TB-USO-CNT-ID       PIC X(11).
001630         05  TB-USO-TOTAL        PIC S9(9)V99 COMP-3.
001640         05  TB-USO-DIAS         PIC S9(5)    COMP.
001650
001660*----------- TOPES Y SUBINDICES DE LAS TABLAS (77-COMP) ----------
001670 77  WS-CLI-TOPE             PIC S9(4) COMP   VALUE ZERO.
001680 77  WS-SUB-CLI              PIC S9(4) COMP   VALUE ZERO.
001690 77  WS-FAC-TOPE             PIC S9(4) COMP   VALUE ZERO.
001700 77  WS-SUB-FAC               PIC S9(4) COMP   VALUE ZERO.
001710 77  WS-USO-TOPE             PIC S9(4) COMP   VALUE ZERO.
001720 77  WS-SUB-USO              PIC S9(4) COMP   VALUE ZERO.
001730
001740*----------- INDICADORES DE BUSQUEDA EN TABLA ---------------------
001750 77  WS-CLI-ENCONTRADO       PIC X         VALUE 'N'.
001760     88  WS-CLI-SI-ENCONTRADO          VALUE 'Y'.
001770 77  WS-FAC-ENCONTRADO       PIC X         VALUE 'N'.
001780     88  WS-FAC-SI-ENCONTRADO          VALUE 'Y'.
001790 77  WS-USO-ENCONTRADO       PIC X         VALUE 'N'.
001800     88  WS-USO-SI-ENCONTRADO          VALUE 'Y'.
001810
001820*----------- AREA DE TRABAJO PARA EL REGISTRO UNIFICADO -----------
001830 77  WS-BILL-TOTAL-TRABAJO   PIC S9(9)V99 COMP-3 VALUE ZERO.
001840 77  WS-USO-TOTAL-TRABAJO    PIC S9(9)V99 COMP-3 VALUE ZERO.
001850 77  WS-REV-VAR-ABS          PIC S9(5)V99 COMP-3 VALUE ZERO.
001860 77  WS-RIESGO-TMP           PIC S9(1)    COMP   VALUE ZERO.
001870
001880*----------- FECHA DE CORRIDA Y VISTAS ALTERNAS (REDEFINES) -------
001890 01  WS-FECHA-CORRIDA.
001900     03  WS-FC-AAAA           PIC 9(04).
001910     03  WS-FC-MM             PIC 9(02).
001920     03  WS-FC-DD             PIC 9(02).
001930     03  FILLER               PIC X(02)    VALUE SPACES.
001940
001950 01  WS-FECHA-CORRIDA-NUM REDEFINES WS-FECHA-CORRIDA
001960                                PIC 9(10).
001970
001980 01  WS-FECHA-CORRIDA-JUL REDEFINES WS-FECHA-CORRIDA.
001990     03  WS-FCJ-AAAA          PIC 9(04).
002000     03  WS-FCJ-DIA-JULIANO   PIC 9(03).
002010     03  FILLER               PIC X(03).
002020
002030*----------- MENSAJE DE CONSOLA Y VISTA COMPACTA (REDEFINES) ------
002040 01  WS-MENSAJE-CONSOLA.
002050     03  WS-MSG-ETAPA         PIC X(08)    VALUE SPACES.
002060     03  WS-MSG-TEXTO         PIC X(60)    VALUE SPACES.
002070     03  FILLER               PIC X(04)    VALUE SPACES.
002080
002090 01  WS-MENSAJE-COMPACTO REDEFINES WS-MENSAJE-CONSOLA
002100                                PIC X(72).
002110
002120*----------- SWITCH DE REPROCESO (UPSI) ---------------------------
002130 01  WS-SWITCH-REPROCESO      PIC X.
002140     88  WS-HAY-REPROCESO            VALUE '1'.
002150     88  WS-SIN-REPROCESO            VALUE '0'.
002160
002170*-------------------------------------------------------------------
002180 LINKAGE SECTION.
002190*================*
002200     COPY PGM_01-CP-STATS.
002210
002220*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002230 PROCEDURE DIVISION USING WS-CP-STATS.
002240
002250 MAIN-PROGRAM-I.
002260
002270     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
002280     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
002290     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
002300
002310 MAIN-PROGRAM-F. GOBACK.
002320
002330*---------------------------------------------------------------
002340 1000-INICIO-I.
002350
002360     MOVE ZERO        TO RETURN-CODE.
002370     INITIALIZE WS-CP-STATS.
002380     MOVE ZERO        TO WS-CLI-TOPE WS-FAC-TOPE WS-USO-TOPE.
002390
002400     OPEN INPUT  CUSTFILE.
002410     IF FS-CUSTF NOT EQUAL '00'
002420        DISPLAY '* ERROR EN OPEN CUSTFILE = ' FS-CUSTF
002430        MOVE 9999 TO RETURN-CODE
002440     END-IF.
002450
002460     OPEN INPUT  BILLFILE.
002470     IF FS-BILLF NOT EQUAL '00'
002480        DISPLAY '* ERROR EN OPEN BILLFILE = ' FS-BILLF
002490        MOVE 9999 TO RETURN-CODE
002500     END-IF.
002510
002520     OPEN INPUT  USAGFILE.
002530     IF FS-USAGF NOT EQUAL '00'
002540        DISPLAY '* ERROR EN OPEN USAGFILE = ' FS-USAGF
002550        MOVE 9999 TO RETURN-CODE
002560     END-IF.
002570
002580     OPEN INPUT  PROVFILE.
002590     IF FS-PROVF NOT EQUAL '00'
002600        DISPLAY '* ERROR EN OPEN PROVFILE = ' FS-PROVF
002610        MOVE 9999 TO RETURN-CODE
002620     END-IF.
002630
002640     OPEN INPUT  CONTFILE.
002650     IF FS-CONTF NOT EQUAL '00'
002660        DISPLAY '* ERROR EN OPEN CONTFILE = ' FS-CONTF
002670        MOVE 9999 TO RETURN-CODE
002680     END-IF.
002690
002700     OPEN OUTPUT JOINFILE.
002710     IF FS-JOINF NOT EQUAL '00'
002720        DISPLAY '* ERROR EN OPEN JOINFILE = ' FS-JOINF
002730        MOVE 9999 TO RETURN-CODE
002740     END-IF.
002750
002760 1000-INICIO-F. EXIT.
002770
002780*---------------------------------------------------------------
002790 2000-PROCESO-I.
002800
002810     IF RETURN-CODE EQUAL ZERO
002820        PERFORM 2100-CARGAR-CLIENTES-I THRU 2100-CARGAR-CLIENTES-F
002830        PERFORM 2200-CARGAR-FACTURAS-I THRU 2200-CARGAR-FACTURAS-F
002840        PERFORM 2300-CARGAR-CONSUMOS-I THRU 2300-CARGAR-CONSUMOS-F
002850        PERFORM 2400-CONTAR-PROVISION-I THRU 2400-CONTAR-PROVISION-F
002860        PERFORM 2500-UNIR-CONTRATOS-I  THRU 2500-UNIR-CONTRATOS-F
002870     END-IF.
002880
002890 2000-PROCESO-F. EXIT.
002900
002910*----  CARGA DE CLIENTES EN TABLA TB-CLIENTES --------------------
002920 2100-CARGAR-CLIENTES-I.
002930
002940     PERFORM 2110-LEER-CUSTFILE-I THRU 2110-LEER-CUSTFILE-F
002950        UNTIL WS-CUSTF-TERMINO.
002960
002970 2100-CARGAR-CLIENTES-F. EXIT.
002980
002990 2110-LEER-CUSTFILE-I.
003000
003010     READ CUSTFILE INTO CUST-RECORD.
003020
003030     EVALUATE FS-CUSTF
003040        WHEN '00'
003050           ADD 1 TO WS-CLI-TOPE
003060           ADD 1 TO ST-CUST-LEIDOS
003070           MOVE CUST-ID     TO TB-CLI-ID(WS-CLI-TOPE)
003080           MOVE CUST-NAME   TO TB-CLI-NOMBRE(WS-CLI-TOPE)
003090           MOVE CUST-TIER   TO TB-CLI-TIER(WS-CLI-TOPE)
003100           MOVE CUST-STATUS TO TB-CLI-STATUS(WS-CLI-TOPE)
003110        WHEN '10'
003120           SET WS-CUSTF-TERMINO TO TRUE
003130        WHEN OTHER
003140           DISPLAY '* ERROR EN LECTURA CUSTFILE : ' FS-CUSTF
003150           MOVE 9999 TO RETURN-CODE
003160           SET WS-CUSTF-TERMINO TO TRUE
003170     END-EVALUATE.
003180
003190 2110-LEER-CUSTFILE-F. EXIT.
003200
003210*----  CARGA Y LIMPIEZA DE FACTURACION EN TABLA TB-FACTURAS -------
003220 2200-CARGAR-FACTURAS-I.
003230
003240     PERFORM 2210-LEER-BILLFILE-I THRU 2210-LEER-BILLFILE-F
003250        UNTIL WS-BILLF-TERMINO.
003260
003270 2200-CARGAR-FACTURAS-F. EXIT.
003280
003290 2210-LEER-BILLFILE-I.
003300
003310     READ BILLFILE INTO BIL-RECORD.
003320
003330     EVALUATE FS-BILLF
003340        WHEN '00'
003350           ADD 1 TO ST-BILL-LEIDOS
003360           PERFORM 2250-LIMPIAR-BILLING-I THRU 2250-LIMPIAR-BILLING-F
003370           PERFORM 2260-ACUMULAR-BILLING-I THRU 2260-ACUMULAR-BILLING-F
003380        WHEN '10'
003390           SET WS-BILLF-TERMINO TO TRUE
003400        WHEN OTHER
003410           DISPLAY '* ERROR EN LECTURA BILLFILE : ' FS-BILLF
003420           MOVE 9999 TO RETURN-CODE
003430           SET WS-BILLF-TERMINO TO TRUE
003440     END-EVALUATE.
003450
003460 2210-LEER-BILLFILE-F. EXIT.
003470
003480*    REGLA: IMPORTE NEGATIVO PASA A CERO; STATUS EN BLANCO PASA
003490*    A UNKNOWN.  EN LA PRACTICA NO HAY BIL-ID DUPLICADOS, POR
003500*    LO QUE NO SE CONTROLA DUPLICADO EXPLICITO EN ESTE PASO.
003510 2250-LIMPIAR-BILLING-I.
003520
003530     IF BIL-TOTAL-AMOUNT LESS THAN ZERO
003540        MOVE ZERO TO BIL-TOTAL-AMOUNT
003550     END-IF.
003560
003570     IF BIL-STATUS EQUAL SPACES
003580        MOVE 'UNKNOWN ' TO BIL-STATUS
003590     END-IF.
003600
003610 2250-LIMPIAR-BILLING-F. EXIT.
003620
003630*    BUSCA LA ENTRADA DE LA TABLA TB-FACTURAS PARA EL CONTRATO DE
003640*    LA FACTURA; SI NO EXISTE, LA CREA.  ACUMULA TOTALES.
003650 2260-ACUMULAR-BILLING-I.
003660
003670     MOVE 'N' TO WS-FAC-ENCONTRADO.
003680     MOVE ZERO TO WS-SUB-FAC.
003690
003700     PERFORM 2261-BUSCAR-FAC-LOOP THRU 2261-BUSCAR-FAC-LOOP-F
003710        VARYING WS-SUB-FAC FROM 1 BY 1
003720        UNTIL WS-SUB-FAC GREATER WS-FAC-TOPE
003730           OR WS-FAC-SI-ENCONTRADO.
003740
003750     IF NOT WS-FAC-SI-ENCONTRADO
003790        ADD 1 TO WS-FAC-TOPE
003800        MOVE WS-FAC-TOPE    TO WS-SUB-FAC
003810        MOVE BIL-CNT-ID     TO TB-FAC-CNT-ID(WS-SUB-FAC)
003820        MOVE ZERO           TO TB-FAC-TOTAL(WS-SUB-FAC)
003830        MOVE ZERO           TO TB-FAC-CANT(WS-SUB-FAC)
003840        MOVE ZERO           TO TB-FAC-OVERAGE(WS-SUB-FAC)
003850        MOVE 'N'            TO TB-FAC-RATE-ERR(WS-SUB-FAC)
003860        MOVE 'N'            TO TB-FAC-DUP-ERR(WS-SUB-FAC)
003870     END-IF.
003880
003890     ADD BIL-TOTAL-AMOUNT   TO TB-FAC-TOTAL(WS-SUB-FAC).
003900     ADD 1                  TO TB-FAC-CANT(WS-SUB-FAC).
003910     ADD BIL-OVERAGE-CHARGE TO TB-FAC-OVERAGE(WS-SUB-FAC).
003920
003930     IF BIL-RATE-ERROR EQUAL 'Y'
003940        MOVE 'Y' TO TB-FAC-RATE-ERR(WS-SUB-FAC)
003950     END-IF.
003960
003970     IF BIL-ERROR-TYPE EQUAL 'DUPLICATE_ENTRY'
003980        MOVE 'Y' TO TB-FAC-DUP-ERR(WS-SUB-FAC)
003990     END-IF.
004000
004010 2260-ACUMULAR-BILLING-F. EXIT.
004011
004012 2261-BUSCAR-FAC-LOOP.
004013
004014     IF TB-FAC-CNT-ID(WS-SUB-FAC) EQUAL BIL-CNT-ID
004015        MOVE 'Y' TO WS-FAC-ENCONTRADO
004016     END-IF.
004017
004018 2261-BUSCAR-FAC-LOOP-F. EXIT.
004020
004030*----  CARGA Y LIMPIEZA DE CONSUMO EN TABLA TB-CONSUMOS -----------
004040 2300-CARGAR-CONSUMOS-I.
004050
004060     PERFORM 2310-LEER-USAGFILE-I THRU 2310-LEER-USAGFILE-F
004070        UNTIL WS-USAGF-TERMINO.
004080
004090 2300-CARGAR-CONSUMOS-F. EXIT.
004100
004110*    REGLA: LOS REGISTROS DE CONSUMO NEGATIVO SE DESCARTAN Y NO
004120*    SE ACUMULAN (DATOS SUCIOS DEL MEDIDOR).
004130 2310-LEER-USAGFILE-I.
004140
004150     READ USAGFILE INTO USG-RECORD.
004160
004170     EVALUATE FS-USAGF
004180        WHEN '00'
004190           ADD 1 TO ST-USAG-LEIDOS
004200           IF USG-AMOUNT NOT LESS THAN ZERO
004210              PERFORM 2360-ACUMULAR-USAGE-I THRU 2360-ACUMULAR-USAGE-F
004220           END-IF
004230        WHEN '10'
004240           SET WS-USAGF-TERMINO TO TRUE
004250        WHEN OTHER
004260           DISPLAY '* ERROR EN LECTURA USAGFILE : ' FS-USAGF
004270           MOVE 9999 TO RETURN-CODE
004280           SET WS-USAGF-TERMINO TO TRUE
004290     END-EVALUATE.
004300
004310 2310-LEER-USAGFILE-F. EXIT.
004320
004330 2360-ACUMULAR-USAGE-I.
004340
004350     MOVE 'N' TO WS-USO-ENCONTRADO.
004360     MOVE ZERO TO WS-SUB-USO.
004370
004380     PERFORM 2361-BUSCAR-USO-LOOP THRU 2361-BUSCAR-USO-LOOP-F
004390        VARYING WS-SUB-USO FROM 1 BY 1
004400        UNTIL WS-SUB-USO GREATER WS-USO-TOPE
004410           OR WS-USO-SI-ENCONTRADO.
004420
004430     IF NOT WS-USO-SI-ENCONTRADO
004470        ADD 1 TO WS-USO-TOPE
004480        MOVE WS-USO-TOPE  TO WS-SUB-USO
004490        MOVE USG-CNT-ID   TO TB-USO-CNT-ID(WS-SUB-USO)
004500        MOVE ZERO         TO TB-USO-TOTAL(WS-SUB-USO)
004510        MOVE ZERO         TO TB-USO-DIAS(WS-SUB-USO)
004520     END-IF.
004530
004540     ADD USG-AMOUNT TO TB-USO-TOTAL(WS-SUB-USO).
004550     ADD 1          TO TB-USO-DIAS(WS-SUB-USO).
004560
004570 2360-ACUMULAR-USAGE-F. EXIT.
004571
004572 2361-BUSCAR-USO-LOOP.
004573
004574     IF TB-USO-CNT-ID(WS-SUB-USO) EQUAL USG-CNT-ID
004575        MOVE 'Y' TO WS-USO-ENCONTRADO
004576     END-IF.
004577
004578 2361-BUSCAR-USO-LOOP-F. EXIT.
004580
004590*----  CONTEO DE PROVISION (NO PARTICIPA DE LA AUDITORIA) ---------
004600 2400-CONTAR-PROVISION-I.
004610
004620     PERFORM 2410-LEER-PROVFILE-I THRU 2410-LEER-PROVFILE-F
004630        UNTIL WS-PROVF-TERMINO.
004640
004650 2400-CONTAR-PROVISION-F. EXIT.
004660
004670 2410-LEER-PROVFILE-I.
004680
004690     READ PROVFILE INTO PRV-RECORD.
004700
004710     EVALUATE FS-PROVF
004720        WHEN '00'
004730           ADD 1 TO ST-PROV-LEIDOS
004740        WHEN '10'
004750           SET WS-PROVF-TERMINO TO TRUE
004760        WHEN OTHER
004770           DISPLAY '* ERROR EN LECTURA PROVFILE : ' FS-PROVF
004780           MOVE 9999 TO RETURN-CODE
004790           SET WS-PROVF-TERMINO TO TRUE
004800     END-EVALUATE.
004810
004820 2410-LEER-PROVFILE-F. EXIT.
004830
004840*----  PASO CONDUCTOR: UN REGISTRO DE SALIDA POR CONTRATO ---------
004850 2500-UNIR-CONTRATOS-I.
004860
004870     PERFORM 2510-LEER-CONTFILE-I THRU 2510-LEER-CONTFILE-F.
004880
004890     PERFORM 2550-PROCESAR-CONTRATO-I THRU 2550-PROCESAR-CONTRATO-F
004900        UNTIL WS-CONTF-TERMINO.
004910
004920 2500-UNIR-CONTRATOS-F. EXIT.
004921
004922 2550-PROCESAR-CONTRATO-I.
004923
004924     PERFORM 2600-ARMAR-JOINFILE-I THRU 2600-ARMAR-JOINFILE-F.
004925     PERFORM 2510-LEER-CONTFILE-I  THRU 2510-LEER-CONTFILE-F.
004926
004927 2550-PROCESAR-CONTRATO-F. EXIT.
004950
004960 2510-LEER-CONTFILE-I.
004970
004980     READ CONTFILE INTO CNT-RECORD.
004990
005000     EVALUATE FS-CONTF
005010        WHEN '00'
005020           ADD 1 TO ST-CONT-LEIDOS
005030        WHEN '10'
005040           SET WS-CONTF-TERMINO TO TRUE
005050        WHEN OTHER
005060           DISPLAY '* ERROR EN LECTURA CONTFILE : ' FS-CONTF
005070           MOVE 9999 TO RETURN-CODE
005080           SET WS-CONTF-TERMINO TO TRUE
005090     END-EVALUATE.
005100
005110 2510-LEER-CONTFILE-F. EXIT.
005120
005130*    ARMA EL REGISTRO JN-RECORD A PARTIR DEL CONTRATO ACTUAL Y DE
005140*    LAS TRES TABLAS CARGADAS (CLIENTES, FACTURAS, CONSUMOS).
005150 2600-ARMAR-JOINFILE-I.
005160
005170     INITIALIZE JN-RECORD.
005180     MOVE CNT-ID               TO JN-CNT-ID.
005190     MOVE CNT-CUST-ID          TO JN-CUST-ID.
005200     MOVE CNT-SERVICE-TYPE     TO JN-SERVICE-TYPE.
005210     MOVE CNT-BASE-RATE        TO JN-BASE-RATE.
005220     MOVE CNT-TIER-MULT        TO JN-TIER-MULT.
005230     MOVE CNT-CONTRACTED-RATE  TO JN-CONTRACTED-RATE.
005240     MOVE CNT-PROMO-FLAG       TO JN-PROMO-FLAG.
005250     MOVE CNT-USAGE-BASED      TO JN-USAGE-BASED.
005260     MOVE CNT-INCLUDED-USAGE   TO JN-INCLUDED-USAGE.
005270     MOVE CNT-OVERAGE-RATE     TO JN-OVERAGE-RATE.
005280     MOVE 'N'                  TO JN-HAS-RATE-ERROR.
005290     MOVE 'N'                  TO JN-HAS-DUP-ERROR.
005300
005310     PERFORM 2650-BUSCAR-CLIENTE-I THRU 2650-BUSCAR-CLIENTE-F.
005320     PERFORM 2660-BUSCAR-FACTURA-I THRU 2660-BUSCAR-FACTURA-F.
005330     PERFORM 2670-BUSCAR-CONSUMO-I THRU 2670-BUSCAR-CONSUMO-F.
005340     PERFORM 2700-CALCULAR-DERIVADOS-I
005350        THRU 2700-CALCULAR-DERIVADOS-F.
005360
005370     WRITE JN-RECORD.
005380     IF FS-JOINF NOT EQUAL '00'
005390        DISPLAY '* ERROR EN WRITE JOINFILE = ' FS-JOINF
005400        MOVE 9999 TO RETURN-CODE
005410     ELSE
005420        ADD 1 TO ST-JOIN-GRABADOS
005430     END-IF.
005440
005450 2600-ARMAR-JOINFILE-F. EXIT.
005460
005470*    BUSQUEDA LINEAL DEL CLIENTE DUEÑO DEL CONTRATO (JOIN IZQUIERDO:
005480*    SI NO APARECE EN CUSTFILE LOS CAMPOS QUEDAN EN ESPACIOS).
005490 2650-BUSCAR-CLIENTE-I.
005500
005510     MOVE 'N' TO WS-CLI-ENCONTRADO.
005520     MOVE ZERO TO WS-SUB-CLI.
005530
005540     PERFORM 2651-BUSCAR-CLI-LOOP THRU 2651-BUSCAR-CLI-LOOP-F
005550        VARYING WS-SUB-CLI FROM 1 BY 1
005560        UNTIL WS-SUB-CLI GREATER WS-CLI-TOPE
005570           OR WS-CLI-SI-ENCONTRADO.
005580
005590     IF WS-CLI-SI-ENCONTRADO
005600        MOVE TB-CLI-NOMBRE(WS-SUB-CLI) TO JN-CUST-NAME
005610        MOVE TB-CLI-TIER(WS-SUB-CLI)   TO JN-CUST-TIER
005620        MOVE TB-CLI-STATUS(WS-SUB-CLI) TO JN-CUST-STATUS
005630     END-IF.
005640
005650 2650-BUSCAR-CLIENTE-F. EXIT.
005660
005661 2651-BUSCAR-CLI-LOOP.
005662
005663     IF TB-CLI-ID(WS-SUB-CLI) EQUAL CNT-CUST-ID
005664        MOVE 'Y' TO WS-CLI-ENCONTRADO
005665     END-IF.
005666
005667 2651-BUSCAR-CLI-LOOP-F. EXIT.
005670
005700*    BUSQUEDA LINEAL DEL ACUMULADO DE FACTURACION DEL CONTRATO.
005710 2660-BUSCAR-FACTURA-I.
005720
005730     MOVE 'N' TO WS-FAC-ENCONTRADO.
005740     MOVE ZERO TO WS-SUB-FAC.
005750     MOVE ZERO TO JN-TOTAL-BILLED JN-AVG-BILL-AMT JN-BILL-COUNT
005760                  JN-OVERAGE-CHARGE.
005770
005780     PERFORM 2661-BUSCAR-FAC2-LOOP THRU 2661-BUSCAR-FAC2-LOOP-F
005790        VARYING WS-SUB-FAC FROM 1 BY 1
005800        UNTIL WS-SUB-FAC GREATER WS-FAC-TOPE
005810           OR WS-FAC-SI-ENCONTRADO.
005850
005860     IF WS-FAC-SI-ENCONTRADO
005870        MOVE TB-FAC-TOTAL(WS-SUB-FAC)    TO JN-TOTAL-BILLED
005880        MOVE TB-FAC-CANT(WS-SUB-FAC)     TO JN-BILL-COUNT
005890        MOVE TB-FAC-OVERAGE(WS-SUB-FAC)  TO JN-OVERAGE-CHARGE
005900        MOVE TB-FAC-RATE-ERR(WS-SUB-FAC) TO JN-HAS-RATE-ERROR
005910        MOVE TB-FAC-DUP-ERR(WS-SUB-FAC)  TO JN-HAS-DUP-ERROR
005920        IF TB-FAC-CANT(WS-SUB-FAC) GREATER ZERO
005930           COMPUTE JN-AVG-BILL-AMT ROUNDED =
005940              TB-FAC-TOTAL(WS-SUB-FAC) / TB-FAC-CANT(WS-SUB-FAC)
005950        END-IF
005960     END-IF.
005970
005980 2660-BUSCAR-FACTURA-F. EXIT.
005981
005982 2661-BUSCAR-FAC2-LOOP.
005983
005984     IF TB-FAC-CNT-ID(WS-SUB-FAC) EQUAL CNT-ID
005985        MOVE 'Y' TO WS-FAC-ENCONTRADO
005986     END-IF.
005987
005988 2661-BUSCAR-FAC2-LOOP-F. EXIT.
005990
006000*    BUSQUEDA LINEAL DEL ACUMULADO DE CONSUMO DEL CONTRATO.
006010 2670-BUSCAR-CONSUMO-I.
006020
006030     MOVE 'N' TO WS-USO-ENCONTRADO.
006040     MOVE ZERO TO WS-SUB-USO.
006050     MOVE ZERO TO JN-TOTAL-USAGE JN-USAGE-DAYS.
006060
006070     PERFORM 2671-BUSCAR-USO2-LOOP THRU 2671-BUSCAR-USO2-LOOP-F
006080        VARYING WS-SUB-USO FROM 1 BY 1
006090        UNTIL WS-SUB-USO GREATER WS-USO-TOPE
006100           OR WS-USO-SI-ENCONTRADO.
006110
006120     IF WS-USO-SI-ENCONTRADO
006130        MOVE TB-USO-TOTAL(WS-SUB-USO) TO JN-TOTAL-USAGE
006140        MOVE TB-USO-DIAS(WS-SUB-USO)  TO JN-USAGE-DAYS
006150     END-IF.
006160
006170 2670-BUSCAR-CONSUMO-F. EXIT.
006171
006172 2671-BUSCAR-USO2-LOOP.
006173
006174     IF TB-USO-CNT-ID(WS-SUB-USO) EQUAL CNT-ID
006175        MOVE 'Y' TO WS-USO-ENCONTRADO
006176     END-IF.
006177
006178 2671-BUSCAR-USO2-LOOP-F. EXIT.
006210
006220*    CAMPOS DERIVADOS SEGUN REGLAS DE NEGOCIO DE DATAPREP.
006230 2700-CALCULAR-DERIVADOS-I.
006240
006250     COMPUTE JN-EXP-MONTH-REV ROUNDED =
006260        JN-CONTRACTED-RATE * JN-BILL-COUNT.
006270
006280     COMPUTE JN-REV-VARIANCE ROUNDED =
006290        JN-EXP-MONTH-REV - JN-TOTAL-BILLED.
006300
006310     IF JN-EXP-MONTH-REV GREATER ZERO
006320        COMPUTE JN-REV-VAR-PCT ROUNDED =
006330           (JN-REV-VARIANCE / JN-EXP-MONTH-REV) * 100
006340     ELSE
006350        MOVE ZERO TO JN-REV-VAR-PCT
006360     END-IF.
006370
006380     COMPUTE JN-EXP-OVG-USAGE ROUNDED =
006390        JN-TOTAL-USAGE - JN-INCLUDED-USAGE.
006400     IF JN-EXP-OVG-USAGE LESS THAN ZERO
006410        MOVE ZERO TO JN-EXP-OVG-USAGE
006420     END-IF.
006430
006440     COMPUTE JN-EXP-OVG-REV ROUNDED =
006450        JN-EXP-OVG-USAGE * JN-OVERAGE-RATE.
006460
006470     MOVE JN-REV-VAR-PCT TO WS-REV-VAR-ABS.
006480     IF WS-REV-VAR-ABS LESS THAN ZERO
006490        MULTIPLY WS-REV-VAR-ABS BY -1 GIVING WS-REV-VAR-ABS
006500     END-IF.
006510
006520     MOVE ZERO TO WS-RIESGO-TMP.
006530     IF WS-REV-VAR-ABS GREATER 10
006540        ADD 1 TO WS-RIESGO-TMP
006550     END-IF.
006560     IF JN-HAS-RATE-ERROR EQUAL 'Y'
006570        ADD 1 TO WS-RIESGO-TMP
006580     END-IF.
006590     MOVE WS-RIESGO-TMP TO JN-RISK-SCORE.
006600
006610 2700-CALCULAR-DERIVADOS-F. EXIT.
006620
006630*---------------------------------------------------------------
006640 9999-FINAL-I.
006650
006660     CLOSE CUSTFILE BILLFILE USAGFILE PROVFILE CONTFILE JOINFILE.
006670
006680     DISPLAY '***** PGMDPREP - RESUMEN DE LECTURA *****'.
006690     DISPLAY 'CLIENTES LEIDOS      : ' ST-CUST-LEIDOS.
006700     DISPLAY 'CONTRATOS LEIDOS     : ' ST-CONT-LEIDOS.
006710     DISPLAY 'FACTURAS LEIDAS      : ' ST-BILL-LEIDOS.
006720     DISPLAY 'CONSUMOS LEIDOS      : ' ST-USAG-LEIDOS.
006730     DISPLAY 'PROVISIONES LEIDAS   : ' ST-PROV-LEIDOS.
006740     DISPLAY 'REGISTROS UNIFICADOS : ' ST-JOIN-GRABADOS.
006750
006760 9999-FINAL-F. EXIT.
