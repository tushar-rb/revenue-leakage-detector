000010******************************************************************
000020* COPYBOOK          : CPUSOCON                                   *
000030*         LAYOUT REGISTRO DE CONSUMO DIARIO (ARCHIVO USAGFILE)   *
000040*         LARGO FISICO = 49 BYTES (46 DE DATO + 3 DE RESERVA)    *
000050*         AGRUPADO POR USG-CNT-ID; SE ACUMULA POR CONTRATO EN    *
000060*         EL PASO DATAPREP.  REGISTROS CON USG-AMOUNT NEGATIVO    *
000070*         SE DESCARTAN (VER PARRAFO 2300 DE PGM_02-PGMDPREP).     *
000080******************************************************************
000090 01  USG-RECORD.
000100     03  USG-ID                   PIC X(13).
000110     03  USG-CUST-ID              PIC X(10).
000120     03  USG-CNT-ID               PIC X(11).
000130*     FECHA DEL CONSUMO, FORMATO AAAAMMDD
000140     03  USG-DATE                 PIC X(08).
000150*     CANTIDAD CONSUMIDA EN EL DIA; PUEDE VENIR NEGATIVA EN
000160*     DATOS SUCIOS, EN CUYO CASO SE DESCARTA EL REGISTRO
000170     03  USG-AMOUNT               PIC S9(5)V99 COMP-3.
000180*     RESERVA PARA CAMPOS FUTUROS DEL CONSUMO
000190     03  FILLER                   PIC X(03)    VALUE SPACES.
