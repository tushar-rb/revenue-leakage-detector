000010******************************************************************
000020* COPYBOOK          : CPJOINED                                   *
000030*         LAYOUT REGISTRO DE ANALISIS UNIFICADO (ARCHIVO          *
000040*         JOINFILE).  UN REGISTRO POR CONTRATO, PRODUCIDO POR     *
000050*         PGM_02-PGMDPREP Y CONSUMIDO POR PGM_03-PGMAUDIT.        *
000060*         LARGO FISICO = 180 BYTES (168 DE DATO + 12 DE RESERVA)  *
000070******************************************************************
000080 01  JN-RECORD.
000090     03  JN-CNT-ID                PIC X(11).
000100     03  JN-CUST-ID               PIC X(10).
000110*     SI EL CLIENTE NO SE ENCUENTRA EN CUSTFILE ESTOS TRES
000120*     CAMPOS QUEDAN EN ESPACIOS (JOIN IZQUIERDO)
000130     03  JN-CUST-NAME             PIC X(30).
000140     03  JN-CUST-TIER             PIC X(10).
000150     03  JN-CUST-STATUS           PIC X(10).
000160     03  JN-SERVICE-TYPE          PIC X(15).
000170     03  JN-BASE-RATE             PIC S9(5)V99 COMP-3.
000180     03  JN-TIER-MULT             PIC S9(1)V99 COMP-3.
000190     03  JN-CONTRACTED-RATE       PIC S9(5)V99 COMP-3.
000200     03  JN-PROMO-FLAG            PIC X(01).
000210     03  JN-USAGE-BASED           PIC X(01).
000220     03  JN-INCLUDED-USAGE        PIC S9(7)V99 COMP-3.
000230     03  JN-OVERAGE-RATE          PIC S9(3)V99 COMP-3.
000240*     ---------- ACUMULADOS DE FACTURACION DEL CONTRATO ----------
000250     03  JN-TOTAL-BILLED          PIC S9(9)V99 COMP-3.
000260     03  JN-AVG-BILL-AMT          PIC S9(7)V99 COMP-3.
000270     03  JN-BILL-COUNT            PIC S9(5)    COMP.
000280     03  JN-OVERAGE-CHARGE        PIC S9(9)V99 COMP-3.
000290*     'Y' SI ALGUNA FACTURA DEL CONTRATO TRAJO ERROR DE TARIFA
000300     03  JN-HAS-RATE-ERROR        PIC X(01).
000310*     'Y' SI ALGUNA FACTURA DEL CONTRATO VINO MARCADA DUPLICADA
000320     03  JN-HAS-DUP-ERROR         PIC X(01).
000330*     ---------- ACUMULADOS DE CONSUMO DEL CONTRATO ---------------
000340     03  JN-TOTAL-USAGE           PIC S9(9)V99 COMP-3.
000350     03  JN-USAGE-DAYS            PIC S9(5)    COMP.
000360*     ---------- CAMPOS DERIVADOS (VER REGLAS DE NEGOCIO) ---------
000370     03  JN-EXP-MONTH-REV         PIC S9(9)V99 COMP-3.
000380     03  JN-REV-VARIANCE          PIC S9(9)V99 COMP-3.
000390     03  JN-REV-VAR-PCT           PIC S9(5)V99 COMP-3.
000400     03  JN-EXP-OVG-USAGE         PIC S9(9)V99 COMP-3.
000410     03  JN-EXP-OVG-REV           PIC S9(9)V99 COMP-3.
000420*     PUNTAJE DE RIESGO 0-2, VER PARRAFO 4400 DE PGM_02-PGMDPREP
000430     03  JN-RISK-SCORE            PIC 9(01).
000440*     RESERVA PARA FUTURAS SEÑALES DE RIESGO
000450     03  FILLER                   PIC X(12)    VALUE SPACES.
