000010******************************************************************
000020* COPYBOOK          : CPPROVIS                                   *
000030*         LAYOUT REGISTRO DE PROVISION (ARCHIVO PROVFILE)         *
000040*         LARGO FISICO = 51 BYTES (REGISTRO COMPLETO, SIN RESERVA) *
000050*         SOLO SE CUENTA EN EL PASO DATAPREP; NINGUNA REGLA DE    *
000060*         DETECCION DE FUGA LLEGA A LEER ESTE ARCHIVO.             *
000070******************************************************************
000080 01  PRV-RECORD.
000090     03  PRV-ID                   PIC X(12).
000100     03  PRV-CNT-ID               PIC X(11).
000110*     VALORES: ACTIVATE / DEACTIVATE / UPGRADE / DOWNGRADE /
000120*     MODIFY
000130     03  PRV-ACTION               PIC X(10).
000140     03  PRV-DATE                 PIC X(08).
000150*     VALORES: COMPLETED Y OTROS PROPIOS DEL SISTEMA DE PROVISION;
000160*     OCUPA EL REMANENTE DEL REGISTRO, SIN BYTE DE RESERVA
000170     03  PRV-STATUS               PIC X(10).
