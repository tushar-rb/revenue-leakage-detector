000010 IDENTIFICATION DIVISION.                                      SUMR0001
000020 PROGRAM-ID. PGMSUMRY.                                         SUMR0001
000030 AUTHOR. M. TORRES.                                            SUMR0001
000040 INSTALLATION. GERENCIA DE SISTEMAS - DPTO FACTURACION.        SUMR0001
000050 DATE-WRITTEN. 22/05/1991.                                     SUMR0001
000060 DATE-COMPILED.                                                SUMR0001
000070 SECURITY. CONFIDENCIAL - USO INTERNO DE LA EMPRESA.           SUMR0001
000080*****************************************************************
000090*    PGMSUMRY  -  LISTADO RESUMEN DE LA CORRIDA DE FUGA         *
000100*                                                                *
000110*    RECIBE POR LINKAGE LOS CONTADORES ACUMULADOS POR PGMDPREP   *
000120*    Y POR PGMAUDIT (AREA WS-CP-STATS) E IMPRIME EL LISTADO EN   *
000130*    4 SECCIONES:                                                *
000140*                                                                *
000150*       SECCION 1 : CONTEOS DE LECTURA/UNIFICACION               *
000160*       SECCION 2 : DETECCIONES POR TIPO DE FUGA + TOTAL         *
000170*       SECCION 3 : DETECCIONES POR SEVERIDAD                    *
000180*       SECCION 4 : TOTALES GENERALES (LLAMA A PGMFMTCR PARA     *
000190*                   LOS IMPORTES EN FORMATO DE MONEDA INDIA)     *
000200*                                                                *
000210*    ESTE PROGRAMA NO RELEE NINGUN ARCHIVO DE LA CORRIDA: TODA   *
000220*    LA INFORMACION LE LLEGA YA ACUMULADA EN WS-CP-STATS.        *
000230*****************************************************************
000240*                     REGISTRO DE MODIFICACIONES                *
000250*-----------------------------------------------------------   *
000260* FECHA       AUTOR          TICKET     DESCRIPCION            *
000270*-----------------------------------------------------------   *
000280* 22/05/1991  M.TORRES       CAF-0038   VERSION INICIAL: SOLO  CR00038
000290*                            SECCION 1 DE CONTEOS.               CR00038
000300* 19/11/1993  J.VILLAGRAN    CAF-0055   SE AGREGAN LAS          CR00055
000310*                            SECCIONES 2 Y 3 (POR TIPO Y POR    CR00055
000320*                            SEVERIDAD DE LAS DETECCIONES).      CR00055
000330* 08/01/1996  S.QUIROGA      CAF-0069   SE AGREGA LA SECCION 4  CR00069
000340*                            DE TOTALES GENERALES CON LLAMADA   CR00069
000350*                            A PGMFMTCR PARA MONEDA INDIA.       CR00069
000360* 30/09/1998  A.BRIZUELA     Y2K-0007   REVISION Y2K: FECHA DE  Y2K0007
000370*                            ENCABEZADO PASA A AAAAMMDD DE 4    Y2K0007
000380*                            DIGITOS DE SIGLO.                   Y2K0007
000390* 11/04/2003  S.QUIROGA      CAF-0094   SE AGREGA EL CONTEO DE  CR00094
000400*                            ALTA PRIORIDAD (HIGH + CRITICAL)   CR00094
000410*                            Y LA RECUPERACION POTENCIAL.       CR00094
000420*                                                                *
000430*****************************************************************
000440*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS CLASE-NUMERICA IS '0' THRU '9'
000510     UPSI-0 IS WS-SWITCH-REPROCESO.
000520
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550
000560     SELECT LISTADO ASSIGN TO DDLISTA
000570     FILE STATUS IS FS-LISTADO.
000580
000590*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000600 DATA DIVISION.
000610 FILE SECTION.
000620
000630 FD  LISTADO
000640     BLOCK CONTAINS 0 RECORDS
000650     RECORDING MODE IS F.
000660 01  REG-SALIDA                  PIC X(132).
000670
000680 WORKING-STORAGE SECTION.
000690*=======================*
000700
000710*----------- STATUS DEL ARCHIVO DE SALIDA -------------------------
000720 77  FS-LISTADO               PIC XX       VALUE SPACES.
000730
000740*----------- CONTADORES DE LINEA Y PAGINA (77-COMP) ---------------
000750 77  WS-CUENTA-LINEA          PIC 9(03)    COMP VALUE ZERO.
000760 77  WS-CUENTA-PAGINA         PIC 9(03)    COMP VALUE 1.
000770
000780*----------- CAMPOS DE CALCULO DE LA SECCION 4 (77-COMP-3) --------
000790 77  WS-ALTA-PRIORIDAD-CANT   PIC S9(7)    COMP       VALUE ZERO.
000800 77  WS-CONFIANZA-PROMEDIO    PIC S9(3)V99 COMP-3     VALUE ZERO.
000810 77  WS-RECUPERO-POTENCIAL    PIC S9(9)V99 COMP-3     VALUE ZERO.
000815 77  WS-TOT-CANT-EDITADO      PIC ZZZ,ZZZ,ZZ9.
000816 77  WS-TOT-CONF-EDITADO      PIC ZZ9.99.
000820
000830*----------- AREA DE COMUNICACION CON PGMFMTCR --------------------
000840 01  WS-AREA-FMTCR.
000850     03  WS-FMTCR-IMPORTE         PIC S9(9)V99 COMP-3.
000860     03  WS-FMTCR-COMPLETO        PIC X(20).
000870     03  WS-FMTCR-ABREVIADO       PIC X(15).
000880
000890*----------- LINEAS DE IMPRESION --------------------------------
000900 01  WS-LINEA-DOBLE              PIC X(132)   VALUE ALL '='.
000910 01  WS-LINEA-SIMPLE             PIC X(132)   VALUE ALL '-'.
000920
000930*    ENCABEZADO DEL LISTADO:
000940 01  IMP-ENCABEZADO.
000950     03  FILLER              PIC X(10)   VALUE 'FECHA RUN:'.
000960     03  IMP-ENC-AAAA        PIC 9(04).
000970     03  FILLER              PIC X       VALUE '-'.
000980     03  IMP-ENC-MM          PIC 99.
000990     03  FILLER              PIC X       VALUE '-'.
001000     03  IMP-ENC-DD          PIC 99.
001010     03  FILLER              PIC X(10)   VALUE SPACES.
001020     03  FILLER              PIC X(44)   VALUE
001030         'LISTADO RESUMEN - CORRIDA DE FUGA DE INGRESOS'.
001040     03  FILLER              PIC X(20)   VALUE SPACES.
001050     03  FILLER              PIC X(08)   VALUE 'PAGINA: '.
001060     03  IMP-ENC-PAGINA      PIC ZZ9.
001070     03  FILLER              PIC X(25)   VALUE SPACES.
001080
001090*    TITULO DE SECCION (REUTILIZADO EN LAS 4 SECCIONES):
001100 01  IMP-TITULO-SECCION.
001110     03  FILLER              PIC X(03)   VALUE SPACES.
001120     03  IMP-TIT-NUMERO      PIC 9.
001130     03  FILLER              PIC X(03)   VALUE ' - '.
001140     03  IMP-TIT-TEXTO       PIC X(60)   VALUE SPACES.
001150     03  FILLER              PIC X(65)   VALUE SPACES.
001160
001170*    LINEA DE CONTEO SIMPLE (SECCION 1):
001180 01  IMP-LINEA-CONTEO.
001190     03  FILLER              PIC X(05)   VALUE SPACES.
001200     03  IMP-CNT-ROTULO      PIC X(35)   VALUE SPACES.
001210     03  FILLER              PIC X(05)   VALUE SPACES.
001220     03  IMP-CNT-VALOR       PIC ZZZ,ZZZ,ZZ9.
001230     03  FILLER              PIC X(75)   VALUE SPACES.
001240
001250*    LINEA POR TIPO DE FUGA (SECCION 2):
001260 01  IMP-LINEA-TIPO.
001270     03  FILLER              PIC X(05)   VALUE SPACES.
001280     03  IMP-TIPO-ROTULO     PIC X(20)   VALUE SPACES.
001290     03  FILLER              PIC X(03)   VALUE SPACES.
001300     03  IMP-TIPO-CANT       PIC ZZ,ZZ9.
001310     03  FILLER              PIC X(03)   VALUE SPACES.
001320     03  IMP-TIPO-PERDIDA    PIC X(20)   VALUE SPACES.
001330     03  FILLER              PIC X(68)   VALUE SPACES.
001340
001350*    LINEA POR SEVERIDAD (SECCION 3):
001360 01  IMP-LINEA-SEVERIDAD.
001370     03  FILLER              PIC X(05)   VALUE SPACES.
001380     03  IMP-SEV-ROTULO      PIC X(12)   VALUE SPACES.
001390     03  FILLER              PIC X(03)   VALUE SPACES.
001400     03  IMP-SEV-CANT        PIC ZZ,ZZ9.
001410     03  FILLER              PIC X(99)   VALUE SPACES.
001420
001430*    LINEA DE TOTALES GENERALES (SECCION 4):
001440 01  IMP-LINEA-TOTAL.
001450     03  FILLER              PIC X(05)   VALUE SPACES.
001460     03  IMP-TOT-ROTULO      PIC X(35)   VALUE SPACES.
001470     03  FILLER              PIC X(05)   VALUE SPACES.
001480     03  IMP-TOT-VALOR       PIC X(30)   VALUE SPACES.
001490     03  FILLER              PIC X(45)   VALUE SPACES.
001500
001510*----------- FECHA DE CORRIDA Y VISTAS ALTERNAS (REDEFINES) -------
001520 01  WS-FECHA-CORRIDA.
001530     03  WS-FC-AAAA           PIC 9(04).
001540     03  WS-FC-MM             PIC 9(02).
001550     03  WS-FC-DD             PIC 9(02).
001560     03  FILLER               PIC X(02)    VALUE SPACES.
001570
001580 01  WS-FECHA-CORRIDA-NUM REDEFINES WS-FECHA-CORRIDA
001590                                PIC 9(10).
001600
001610 01  WS-FECHA-CORRIDA-JUL REDEFINES WS-FECHA-CORRIDA.
001620     03  WS-FCJ-AAAA          PIC 9(04).
001630     03  WS-FCJ-DIA-JULIANO   PIC 9(03).
001640     03  FILLER               PIC X(03).
001650
001652*----------- MENSAJE DE CONSOLA Y VISTA ALTERNA ----------------
001654 01  WS-MENSAJE-CONSOLA.
001656     03  WS-MSG-ETAPA         PIC X(08)    VALUE SPACES.
001658     03  WS-MSG-TEXTO         PIC X(60)    VALUE SPACES.
001659     03  FILLER               PIC X(04)    VALUE SPACES.
001660
001661 01  WS-MENSAJE-COMPACTO REDEFINES WS-MENSAJE-CONSOLA
001662                                PIC X(72).
001663
001664*----------- SWITCH DE REPROCESO (UPSI) ---------------------------
001670 01  WS-SWITCH-REPROCESO      PIC X.
001680     88  WS-HAY-REPROCESO            VALUE '1'.
001690     88  WS-SIN-REPROCESO            VALUE '0'.
001700
001710*-------------------------------------------------------------------
001720 LINKAGE SECTION.
001730*================*
001740     COPY PGM_01-CP-STATS.
001750
001760*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001770 PROCEDURE DIVISION USING WS-CP-STATS.
001780
001790 MAIN-PROGRAM-I.
001800
001810     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
001820     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
001830     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001840
001850 MAIN-PROGRAM-F. GOBACK.
001860
001870*---------------------------------------------------------------
001880 1000-INICIO-I.
001890
001900     MOVE ZERO TO RETURN-CODE.
001910     ACCEPT WS-FECHA-CORRIDA FROM DATE.
001920     MOVE WS-FC-AAAA TO IMP-ENC-AAAA.
001930     MOVE WS-FC-MM   TO IMP-ENC-MM.
001940     MOVE WS-FC-DD   TO IMP-ENC-DD.
001950
001960     OPEN OUTPUT LISTADO.
001970     IF FS-LISTADO NOT EQUAL '00'
001980        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
001990        MOVE 9999 TO RETURN-CODE
002000     END-IF.
002010
002020 1000-INICIO-F. EXIT.
002030
002040*---------------------------------------------------------------
002050 2000-PROCESO-I.
002060
002070     IF RETURN-CODE EQUAL ZERO
002080        PERFORM 2000-ENCABEZADO-I       THRU 2000-ENCABEZADO-F
002090        PERFORM 2100-SECCION-1-CONTEOS-I
002100           THRU 2100-SECCION-1-CONTEOS-F
002110        PERFORM 2200-SECCION-2-POR-TIPO-I
002120           THRU 2200-SECCION-2-POR-TIPO-F
002130        PERFORM 2300-SECCION-3-POR-SEVERIDAD-I
002140           THRU 2300-SECCION-3-POR-SEVERIDAD-F
002150        PERFORM 2400-SECCION-4-TOTALES-I
002160           THRU 2400-SECCION-4-TOTALES-F
002170     END-IF.
002180
002190 2000-PROCESO-F. EXIT.
002200
002210*----  ENCABEZADO DEL LISTADO -------------------------------------
002220 2000-ENCABEZADO-I.
002230
002240     MOVE WS-CUENTA-PAGINA TO IMP-ENC-PAGINA.
002250     WRITE REG-SALIDA FROM WS-LINEA-DOBLE AFTER PAGE.
002260     WRITE REG-SALIDA FROM IMP-ENCABEZADO AFTER 1.
002270     WRITE REG-SALIDA FROM WS-LINEA-DOBLE AFTER 1.
002280     ADD 1 TO WS-CUENTA-PAGINA.
002290
002300 2000-ENCABEZADO-F. EXIT.
002310
002320*----  SECCION 1 : CONTEOS DE LECTURA Y UNIFICACION ---------------
002330 2100-SECCION-1-CONTEOS-I.
002340
002350     MOVE 1 TO IMP-TIT-NUMERO.
002360     MOVE 'REGISTROS LEIDOS Y UNIFICADOS POR DATAPREP'
002370          TO IMP-TIT-TEXTO.
002380     WRITE REG-SALIDA FROM IMP-TITULO-SECCION AFTER 2.
002390
002400     MOVE 'CLIENTES LEIDOS (CUSTFILE)'     TO IMP-CNT-ROTULO.
002410     MOVE ST-CUST-LEIDOS                   TO IMP-CNT-VALOR.
002420     WRITE REG-SALIDA FROM IMP-LINEA-CONTEO AFTER 1.
002430
002440     MOVE 'CONTRATOS LEIDOS (CONTFILE)'    TO IMP-CNT-ROTULO.
002450     MOVE ST-CONT-LEIDOS                   TO IMP-CNT-VALOR.
002460     WRITE REG-SALIDA FROM IMP-LINEA-CONTEO AFTER 1.
002470
002480     MOVE 'FACTURAS LEIDAS (BILLFILE)'     TO IMP-CNT-ROTULO.
002490     MOVE ST-BILL-LEIDOS                   TO IMP-CNT-VALOR.
002500     WRITE REG-SALIDA FROM IMP-LINEA-CONTEO AFTER 1.
002510
002520     MOVE 'CONSUMOS LEIDOS (USAGFILE)'     TO IMP-CNT-ROTULO.
002530     MOVE ST-USAG-LEIDOS                   TO IMP-CNT-VALOR.
002540     WRITE REG-SALIDA FROM IMP-LINEA-CONTEO AFTER 1.
002550
002560     MOVE 'PROVISIONES LEIDAS (PROVFILE)'  TO IMP-CNT-ROTULO.
002570     MOVE ST-PROV-LEIDOS                   TO IMP-CNT-VALOR.
002580     WRITE REG-SALIDA FROM IMP-LINEA-CONTEO AFTER 1.
002590
002600     MOVE 'REGISTROS UNIFICADOS (JOINFILE)' TO IMP-CNT-ROTULO.
002610     MOVE ST-JOIN-GRABADOS                  TO IMP-CNT-VALOR.
002620     WRITE REG-SALIDA FROM IMP-LINEA-CONTEO AFTER 1.
002630
002640 2100-SECCION-1-CONTEOS-F. EXIT.
002650
002660*----  SECCION 2 : DETECCIONES POR TIPO DE FUGA --------------------
002670 2200-SECCION-2-POR-TIPO-I.
002680
002690     MOVE 2 TO IMP-TIT-NUMERO.
002700     MOVE 'DETECCIONES POR TIPO DE FUGA DE INGRESOS'
002710          TO IMP-TIT-TEXTO.
002720     WRITE REG-SALIDA FROM IMP-TITULO-SECCION AFTER 2.
002730
002740     MOVE 'CARGOS FALTANTES'    TO IMP-TIPO-ROTULO.
002750     MOVE ST-MISS-CANT          TO IMP-TIPO-CANT.
002760     MOVE ST-MISS-IMPORTE       TO WS-FMTCR-IMPORTE.
002770     PERFORM 9000-LLAMAR-FMTCR-I THRU 9000-LLAMAR-FMTCR-F.
002780     MOVE WS-FMTCR-COMPLETO     TO IMP-TIPO-PERDIDA.
002790     WRITE REG-SALIDA FROM IMP-LINEA-TIPO AFTER 1.
002800
002810     MOVE 'TARIFAS INCORRECTAS' TO IMP-TIPO-ROTULO.
002820     MOVE ST-RATE-CANT          TO IMP-TIPO-CANT.
002830     MOVE ST-RATE-IMPORTE       TO WS-FMTCR-IMPORTE.
002840     PERFORM 9000-LLAMAR-FMTCR-I THRU 9000-LLAMAR-FMTCR-F.
002850     MOVE WS-FMTCR-COMPLETO     TO IMP-TIPO-PERDIDA.
002860     WRITE REG-SALIDA FROM IMP-LINEA-TIPO AFTER 1.
002870
002880     MOVE 'DESVIOS DE CONSUMO'  TO IMP-TIPO-ROTULO.
002890     MOVE ST-USO-CANT           TO IMP-TIPO-CANT.
002900     MOVE ST-USO-IMPORTE        TO WS-FMTCR-IMPORTE.
002910     PERFORM 9000-LLAMAR-FMTCR-I THRU 9000-LLAMAR-FMTCR-F.
002920     MOVE WS-FMTCR-COMPLETO     TO IMP-TIPO-PERDIDA.
002930     WRITE REG-SALIDA FROM IMP-LINEA-TIPO AFTER 1.
002940
002950     MOVE 'FACTURAS DUPLICADAS' TO IMP-TIPO-ROTULO.
002960     MOVE ST-DUP-CANT           TO IMP-TIPO-CANT.
002970     MOVE ST-DUP-IMPORTE        TO WS-FMTCR-IMPORTE.
002980     PERFORM 9000-LLAMAR-FMTCR-I THRU 9000-LLAMAR-FMTCR-F.
002990     MOVE WS-FMTCR-COMPLETO     TO IMP-TIPO-PERDIDA.
003000     WRITE REG-SALIDA FROM IMP-LINEA-TIPO AFTER 1.
003010
003020     WRITE REG-SALIDA FROM WS-LINEA-SIMPLE AFTER 1.
003030     MOVE 'TOTAL DETECCIONES'   TO IMP-TIPO-ROTULO.
003040     MOVE ST-DET-TOTAL          TO IMP-TIPO-CANT.
003050     MOVE ST-PERDIDA-TOTAL      TO WS-FMTCR-IMPORTE.
003060     PERFORM 9000-LLAMAR-FMTCR-I THRU 9000-LLAMAR-FMTCR-F.
003070     MOVE WS-FMTCR-COMPLETO     TO IMP-TIPO-PERDIDA.
003080     WRITE REG-SALIDA FROM IMP-LINEA-TIPO AFTER 1.
003090
003100 2200-SECCION-2-POR-TIPO-F. EXIT.
003110
003120*----  SECCION 3 : DETECCIONES POR SEVERIDAD -----------------------
003130 2300-SECCION-3-POR-SEVERIDAD-I.
003140
003150     MOVE 3 TO IMP-TIT-NUMERO.
003160     MOVE 'DETECCIONES POR SEVERIDAD' TO IMP-TIT-TEXTO.
003170     WRITE REG-SALIDA FROM IMP-TITULO-SECCION AFTER 2.
003180
003190     MOVE 'LOW'                 TO IMP-SEV-ROTULO.
003200     MOVE ST-SEV-LOW-CANT       TO IMP-SEV-CANT.
003210     WRITE REG-SALIDA FROM IMP-LINEA-SEVERIDAD AFTER 1.
003220
003230     MOVE 'MEDIUM'              TO IMP-SEV-ROTULO.
003240     MOVE ST-SEV-MED-CANT       TO IMP-SEV-CANT.
003250     WRITE REG-SALIDA FROM IMP-LINEA-SEVERIDAD AFTER 1.
003260
003270     MOVE 'HIGH'                TO IMP-SEV-ROTULO.
003280     MOVE ST-SEV-HIGH-CANT      TO IMP-SEV-CANT.
003290     WRITE REG-SALIDA FROM IMP-LINEA-SEVERIDAD AFTER 1.
003300
003310     MOVE 'CRITICAL'            TO IMP-SEV-ROTULO.
003320     MOVE ST-SEV-CRIT-CANT      TO IMP-SEV-CANT.
003330     WRITE REG-SALIDA FROM IMP-LINEA-SEVERIDAD AFTER 1.
003340
003350 2300-SECCION-3-POR-SEVERIDAD-F. EXIT.
003360
003370*----  SECCION 4 : TOTALES GENERALES --------------------------------
003380 2400-SECCION-4-TOTALES-I.
003390
003400     MOVE 4 TO IMP-TIT-NUMERO.
003410     MOVE 'TOTALES GENERALES DE LA CORRIDA' TO IMP-TIT-TEXTO.
003420     WRITE REG-SALIDA FROM IMP-TITULO-SECCION AFTER 2.
003430
003440     COMPUTE WS-ALTA-PRIORIDAD-CANT =
003450        ST-SEV-HIGH-CANT + ST-SEV-CRIT-CANT.
003460
003470     IF ST-DET-TOTAL GREATER ZERO
003480        COMPUTE WS-CONFIANZA-PROMEDIO ROUNDED =
003490           ST-CONFIANZA-SUMA / ST-DET-TOTAL
003500     ELSE
003510        MOVE ZERO TO WS-CONFIANZA-PROMEDIO
003520     END-IF.
003530
003540     COMPUTE WS-RECUPERO-POTENCIAL ROUNDED =
003550        ST-PERDIDA-TOTAL * 0.85.
003560
003570     MOVE 'TOTAL DE DETECCIONES'      TO IMP-TOT-ROTULO.
003580     MOVE SPACES TO IMP-TOT-VALOR.
003590     MOVE ST-DET-TOTAL TO WS-TOT-CANT-EDITADO.
003600     MOVE WS-TOT-CANT-EDITADO TO IMP-TOT-VALOR.
003610     WRITE REG-SALIDA FROM IMP-LINEA-TOTAL AFTER 1.
003620
003630     MOVE 'PERDIDA ESTIMADA TOTAL'    TO IMP-TOT-ROTULO.
003640     MOVE ST-PERDIDA-TOTAL            TO WS-FMTCR-IMPORTE.
003650     PERFORM 9000-LLAMAR-FMTCR-I THRU 9000-LLAMAR-FMTCR-F.
003660     MOVE SPACES TO IMP-TOT-VALOR.
003670     STRING WS-FMTCR-COMPLETO DELIMITED BY '  '
003680            '  ('   DELIMITED BY SIZE
003690            WS-FMTCR-ABREVIADO DELIMITED BY '  '
003700            ')'     DELIMITED BY SIZE
003710            INTO IMP-TOT-VALOR.
003720     WRITE REG-SALIDA FROM IMP-LINEA-TOTAL AFTER 1.
003730
003740     MOVE 'DETECCIONES DE ALTA PRIORIDAD' TO IMP-TOT-ROTULO.
003750     MOVE SPACES TO IMP-TOT-VALOR.
003760     MOVE WS-ALTA-PRIORIDAD-CANT TO WS-TOT-CANT-EDITADO.
003761     MOVE WS-TOT-CANT-EDITADO TO IMP-TOT-VALOR.
003770     WRITE REG-SALIDA FROM IMP-LINEA-TOTAL AFTER 1.
003780
003790     MOVE 'CONFIANZA PROMEDIO'        TO IMP-TOT-ROTULO.
003800     MOVE SPACES TO IMP-TOT-VALOR.
003810     MOVE WS-CONFIANZA-PROMEDIO TO WS-TOT-CONF-EDITADO.
003811     MOVE WS-TOT-CONF-EDITADO TO IMP-TOT-VALOR.
003820     WRITE REG-SALIDA FROM IMP-LINEA-TOTAL AFTER 1.
003830
003840     MOVE 'RECUPERO POTENCIAL (85%)'  TO IMP-TOT-ROTULO.
003850     MOVE WS-RECUPERO-POTENCIAL       TO WS-FMTCR-IMPORTE.
003860     PERFORM 9000-LLAMAR-FMTCR-I THRU 9000-LLAMAR-FMTCR-F.
003870     MOVE SPACES TO IMP-TOT-VALOR.
003880     MOVE WS-FMTCR-COMPLETO TO IMP-TOT-VALOR.
003890     WRITE REG-SALIDA FROM IMP-LINEA-TOTAL AFTER 1.
003900
003910     WRITE REG-SALIDA FROM WS-LINEA-DOBLE AFTER 2.
003920
003930 2400-SECCION-4-TOTALES-F. EXIT.
003940
003950*----  LLAMADA COMUN A LA RUTINA DE MONEDA INDIA --------------------
003960 9000-LLAMAR-FMTCR-I.
003970
003980     CALL 'PGMFMTCR' USING WS-AREA-FMTCR.
003990
004000 9000-LLAMAR-FMTCR-F. EXIT.
004010
004020*---------------------------------------------------------------
004030 9999-FINAL-I.
004040
004050     CLOSE LISTADO.
004055     MOVE 'PGMSUMRY' TO WS-MSG-ETAPA.
004058     MOVE 'LISTADO RESUMEN IMPRESO' TO WS-MSG-TEXTO.
004060     DISPLAY '***** ' WS-MENSAJE-COMPACTO ' *****'.
004070
004080 9999-FINAL-F. EXIT.
