000010******************************************************************
000020* COPYBOOK          : CPSTATS                                    *
000030* DESCRIPCION        : AREA DE COMUNICACION ENTRE EL PROGRAMA    *
000040*                      CONDUCTOR PGMRLKG Y LOS TRES MODULOS DE   *
000050*                      LA CORRIDA (PGMDPREP / PGMAUDIT /         *
000060*                      PGMSUMRY).  SE PASA POR LINKAGE EN CADA   *
000070*                      CALL PARA QUE LOS CONTADORES DE UNA ETAPA *
000080*                      ESTEN DISPONIBLES EN LA SIGUIENTE SIN     *
000090*                      VOLVER A LEER LOS ARCHIVOS DE ENTRADA.    *
000100*                                                                *
000110* ULTIMA ACTUALIZACION : VER LOG DE CAMBIOS EN PGM_01-PGMRLKG.   *
000120******************************************************************
000130 01  WS-CP-STATS.
000140*----------- CONTADORES DE LECTURA (ETAPA DATAPREP) -------------
000150     03  ST-CUST-LEIDOS          PIC S9(7)  COMP.
000160     03  ST-CONT-LEIDOS          PIC S9(7)  COMP.
000170     03  ST-BILL-LEIDOS          PIC S9(7)  COMP.
000180     03  ST-USAG-LEIDOS          PIC S9(7)  COMP.
000190     03  ST-PROV-LEIDOS          PIC S9(7)  COMP.
000200     03  ST-JOIN-GRABADOS        PIC S9(7)  COMP.
000210*----------- CONTADORES DE LA ETAPA AUDIT ------------------------
000220     03  ST-REGS-ANALIZADOS      PIC S9(7)  COMP.
000230     03  ST-DET-TOTAL            PIC S9(7)  COMP.
000240*     SUBTOTALES POR TIPO DE FUGA (CANTIDAD + IMPORTE)
000250     03  ST-MISS-CANT            PIC S9(7)  COMP.
000260     03  ST-MISS-IMPORTE         PIC S9(9)V99 COMP-3.
000270     03  ST-RATE-CANT            PIC S9(7)  COMP.
000280     03  ST-RATE-IMPORTE         PIC S9(9)V99 COMP-3.
000290     03  ST-USO-CANT             PIC S9(7)  COMP.
000300     03  ST-USO-IMPORTE          PIC S9(9)V99 COMP-3.
000310     03  ST-DUP-CANT             PIC S9(7)  COMP.
000320     03  ST-DUP-IMPORTE          PIC S9(9)V99 COMP-3.
000330*     SUBTOTALES POR SEVERIDAD
000340     03  ST-SEV-LOW-CANT         PIC S9(7)  COMP.
000350     03  ST-SEV-MED-CANT         PIC S9(7)  COMP.
000360     03  ST-SEV-HIGH-CANT        PIC S9(7)  COMP.
000370     03  ST-SEV-CRIT-CANT        PIC S9(7)  COMP.
000380*     GRAN TOTAL DE PERDIDA ESTIMADA Y SUMA DE CONFIANZAS
000390     03  ST-PERDIDA-TOTAL        PIC S9(9)V99 COMP-3.
000400     03  ST-CONFIANZA-SUMA       PIC S9(7)V99 COMP-3.
000410*----------- INDICADOR DE ETAPA PARA DIAGNOSTICO ------------------
000420     03  ST-ETAPA-OK             PIC X.
000430         88  ST-ETAPA-FUE-BIEN        VALUE 'S'.
000440         88  ST-ETAPA-FALLO           VALUE 'N'.
000450*----------- RESERVA PARA FUTUROS ACUMULADORES DE LA CORRIDA ------
000460     03  FILLER                  PIC X(09)  VALUE SPACES.
